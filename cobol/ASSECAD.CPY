000010*==============================================================
000020*  ASSECAD.CPY
000030*  LAYOUT DO CADASTRO DE ASESORES (ASSESSORES COMERCIAIS)
000040*  COPIA UNICA DO REGISTRO-MESTRE, INCLUIDA COM REPLACING PARA
000050*  CADA ARQUIVO (ENTRADA, SAIDA, ARQUIVO GERADO) RECEBER SEU
000060*  PROPRIO PREFIXO DE CAMPO, EVITANDO NOME DUPLICADO QUANDO O
000070*  MESMO LAYOUT E USADO EM MAIS DE UM FD NO MESMO PROGRAMA.
000080*==============================================================
000090*  HISTORICO DE ALTERACOES
000100*  --------------------------------------------------------
000110*  22/08/1989 C.A.MENDES   OS-1142  LAYOUT ORIGINAL, 7 CAMPOS
000120*  03/02/1994 C.A.MENDES   OS-1639  INCLUIDO FILLER DE RESERVA
000130*  14/01/1999 R.S.ARAUJO   OS-2205  REVISAO ANO 2000 - SEM
000140*                                   IMPACTO (NAO HA CAMPO DE
000150*                                   DATA NESTE REGISTRO)
000160*==============================================================
000170 01  REG-TAG.
000180     02  TAG-ID                  PIC 9(10).
000190     02  TAG-NOMBRE              PIC X(50).
000200     02  TAG-APELLIDO            PIC X(50).
000210     02  TAG-EMAIL               PIC X(60).
000220     02  TAG-TELEFONO            PIC X(15).
000230     02  TAG-ESPECIALIDAD        PIC X(30).
000240     02  TAG-UBICACION           PIC X(30).
000250*    RESERVA PARA EXPANSAO FUTURA DO LAYOUT (OS-1639).
000260     02  FILLER                  PIC X(05).
