000010*==============================================================
000020* ASSGER01
000030* GERADOR DE MASSA DE TESTE DO CADASTRO DE ASSESSORES
000040*==============================================================
000050 IDENTIFICATION       DIVISION.
000060 PROGRAM-ID.          ASSGER01.
000070 AUTHOR.              C.A.MENDES.
000080 INSTALLATION.        CPD-MATRIZ.
000090 DATE-WRITTEN.        14/03/1991.
000100 DATE-COMPILED.
000110 SECURITY.            ACESSO RESTRITO AO PESSOAL DO CPD.
000120*REMARKS.      GERA 50 REGISTROS SINTETICOS PARA O CADASTRO
000130*              DE ASSESSORES QUANDO O ARQUIVO DE ENTRADA DO
000140*              ASSPRC01 NAO FOR ENCONTRADO EM DISCO. OS DADOS
000150*              SAO MONTADOS A PARTIR DE LISTAS FIXAS DE NOMES,
000160*              SOBRENOMES, ESPECIALIDADES E CIDADES.
000162*              ESTE PROGRAMA NAO LE NADA DO DISCO - SO ESCREVE.
000164*              SERVE PRA TESTE DE VOLUME E PRA TESTE DE REJEICAO
000166*              (O TELEFONE SAI SEMPRE FORA DO PADRAO), NUNCA PRA
000168*              REPOR UM CADASTRO REAL PERDIDO.
000170
000180*==============================================================
000190* HISTORICO DE ALTERACOES
000200* --------------------------------------------------------
000210* 14/03/1991 C.A.MENDES   OS-1180  VERSAO INICIAL - GERACAO
000220*                                  DE 50 REGISTROS DE TESTE.
000222*                                  NA EPOCA BASTAVA PRO VOLUME
000224*                                  DE ASESORES QUE A FATEC-SP
000226*                                  TINHA CADASTRADO; NUNCA FOI
000228*                                  REVISTO DEPOIS.
000230* 10/11/1992 C.A.MENDES   OS-1350  TELEFONE GERADO PASSOU A
000240*                                  USAR O PREFIXO "600-" PARA
000250*                                  FORCAR REJEICAO NO ASSPRC01
000260*                                  (MASSA DE TESTE NAO DEVE SER
000270*                                  CONFUNDIDA COM CADASTRO REAL).
000272*                                  PEDIDO VEIO DO PROPRIO CPD
000274*                                  DEPOIS QUE UM LOTE DE TESTE
000276*                                  FOI CARREGADO EM PRODUCAO POR
000278*                                  ENGANO NUM SABADO DE PLANTAO.
000280* 14/01/1999 R.S.ARAUJO   OS-2205  REVISAO ANO 2000 - PROGRAMA
000285*                                  NAO MANIPULA DATAS, SEM
000290*                                  IMPACTO.
000292*                                  CONFERIDO CAMPO A CAMPO COM
000294*                                  O CHECKLIST DO COMITE DO
000296*                                  BIMILENIO - NENHUM PIC 9(02)
000298*                                  DE ANO NESTE PROGRAMA.
000300* 21/05/2003 J.P.OLIVEIRA OS-2710  INCLUIDA VERIFICACAO DE
000310*                                  REGISTRO COMPLETO COM NOVA
000320*                                  TENTATIVA DE MONTAGEM (PEDIDO
000330*                                  DO CONTROLE DE QUALIDADE).
000332* 12/02/2004 J.P.OLIVEIRA OS-2756  RENUMERADA A FAIXA DE ESCOLHA
000334*                                  DOS CAMPOS (2000-2300) PARA O
000336*                                  PADRAO DE PERFORM...THRU DO
000338*                                  CPD - FACILITA MANUTENCAO
000339*                                  FUTURA DA ORDEM DE MONTAGEM.
000341* 19/05/2004 J.P.OLIVEIRA OS-2772  CORRIGIDA ACENTUACAO DAS
000342*                                  LISTAS FIXAS DE ESPECIALIDADE
000343*                                  E DE CIDADE ("TECNOLOGIA",
000344*                                  "LOGISTICA", "ATENCION AL
000345*                                  CLIENTE", "MALAGA" E "CORDOBA"
000346*                                  ESTAVAM GRAVADAS SEM ACENTO).
000347*                                  O PROPRIO ASSPRC01 SO CASA A
000348*                                  ESPECIALIDADE "TECNOLOGIA" NO
000349*                                  FILTRO DE DEMONSTRACAO SE O
000350*                                  TEXTO VIER ACENTUADO IGUAL AO
000351*                                  CADASTRO REAL - O ERRO SO NAO
000352*                                  DAVA PROBLEMA PORQUE ESTE
000353*                                  GERADOR ERA A UNICA FONTE DE
000354*                                  CARGA USADA NOS TESTES.
000355*==============================================================
000360
000370 ENVIRONMENT          DIVISION.
000380
000390 CONFIGURATION        SECTION.
000400 SOURCE-COMPUTER.     IBM-PC.
000410 OBJECT-COMPUTER.     IBM-PC.
000420 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
000430
000440 INPUT-OUTPUT         SECTION.
000450 FILE-CONTROL.
000460* SAIDA UNICA DESTE PROGRAMA - UM ARQUIVO SEQUENCIAL DE TEXTO
000470* QUE O ASSPRC01 LE COMO SE FOSSE O CADASTRO REAL QUANDO O
000480* ARQUIVO VERDADEIRO NAO EXISTE NO DIRETORIO DE TRABALHO.
000490        SELECT ARQ-GERADO ASSIGN TO DISK
000500        ORGANIZATION IS LINE SEQUENTIAL.
000510
000520*==============================================================
000530 DATA                 DIVISION.
000540
000550 FILE                 SECTION.
000560* O LEIAUTE DO REGISTRO GERADO E O MESMO COPYBOOK USADO PELO
000570* CADASTRO REAL (ASSECAD), TROCANDO O PREFIXO TAG POR GER -
000580* ASSIM O ASSPRC01 NAO PRECISA SABER SE ESTA LENDO MASSA DE
000590* TESTE OU O ARQUIVO VERDADEIRO.
000600 FD     ARQ-GERADO
000610        LABEL RECORD ARE STANDARD
000620        VALUE OF FILE-ID IS "ASSECAD.DAT".
000630 COPY ASSECAD REPLACING ==TAG== BY ==GER==.
000640* VISAO ALFANUMERICA DO REGISTRO, USADA SO PARA GRAVAR A
000650* LINHA DE CABECALHO COM OS TITULOS DAS COLUNAS (OS-1180).
000652* O REDEFINES EVITA UM SEGUNDO 01-LEVEL SOLTO NA FILE SECTION -
000654* MESMO TRUQUE QUE O ASSPRC01 USA PRAS VISOES DE DATA E DE
000656* TELEFONE.
000660 01     REG-GER-CAB  REDEFINES REG-GER.
000670        02 CAB-ID             PIC X(10).
000680        02 CAB-NOMBRE         PIC X(50).
000690        02 CAB-APELLIDO       PIC X(50).
000700        02 CAB-EMAIL          PIC X(60).
000710        02 CAB-TELEFONO       PIC X(15).
000720        02 CAB-ESPECIALIDAD   PIC X(30).
000730        02 CAB-UBICACION      PIC X(30).
000740        02 FILLER             PIC X(05).
000750
000760 WORKING-STORAGE      SECTION.
000770* CONTADORES E CHAVES DE MONTAGEM DO REGISTRO SINTETICO. NENHUM
000780* DESTES CAMPOS SAI NO ARQUIVO GERADO - SAO TODOS AUXILIARES DE
000790* CALCULO, POR ISSO FICAM NO NIVEL 77, FORA DE QUALQUER 01.
000800 77     WS-TOTAL-REGISTROS   PIC 9(04) COMP VALUE 50.
000810* QUANTIDADE FIXA DE REGISTROS GERADOS - OS-1180 DEFINIU 50 E
000820* NUNCA FOI PEDIDO AUMENTAR.
000830 77     WS-CONTADOR          PIC 9(04) COMP VALUE ZERO.
000840* NUMERO SEQUENCIAL DO REGISTRO SENDO MONTADO - TAMBEM SERVE DE
000850* SEMENTE PRO CALCULO DOS INDICES CICLICOS DAS LISTAS FIXAS.
000860 77     WS-TENTATIVAS        PIC 9(02) COMP VALUE ZERO.
000870* CONTADOR DE TENTATIVAS DE MONTAGEM DE UM MESMO REGISTRO -
000880* OS-2710.
000890 77     WS-BASE              PIC 9(04) COMP VALUE ZERO.
000900 77     WS-MODULO            PIC 9(02) COMP VALUE ZERO.
000910 77     WS-DIVISOR-TEMP      PIC 9(04) COMP VALUE ZERO.
000920* WS-BASE, WS-MODULO E WS-DIVISOR-TEMP SAO OS OPERANDOS DA
000930* DIVISAO USADA EM CALCULA-INDICE-CICLICO - SO SERVEM DE
000940* PASSAGEM, NAO GUARDAM NADA DE PERMANENTE.
000950 77     WS-INDICE            PIC 9(02) COMP VALUE ZERO.
000960* RESULTADO DO CALCULO CICLICO - O QUE DE FATO VIRA SUBSCRITO
000970* DE UMA DAS LISTAS FIXAS.
000980 77     WS-IDX-NOME          PIC 9(02) COMP VALUE ZERO.
000990 77     WS-IDX-APELLIDO      PIC 9(02) COMP VALUE ZERO.
001000 77     WS-IDX-ESPECIALIDAD  PIC 9(02) COMP VALUE ZERO.
001010 77     WS-IDX-UBICACION     PIC 9(02) COMP VALUE ZERO.
001020* UM SUBSCRITO POR LISTA FIXA - GUARDADOS SEPARADOS PORQUE CADA
001030* CAMPO USA UM DESLOCAMENTO DIFERENTE SOBRE WS-CONTADOR (VER
001040* FAIXA 2000-2300) E PODERIAM SER SOBRESCRITOS SE COMPARTILHADOS.
001050 77     WS-FONE-NUM          PIC 9(04) VALUE ZERO.
001060* NUMERO QUE VAI DEPOIS DO PREFIXO "600-" NO TELEFONE FICTICIO -
001070* OS-1350.
001080 77     WS-COMPLETO          PIC X(01) VALUE "N".
001090            88 REGISTRO-COMPLETO      VALUE "S".
001100* INDICADOR DE REGISTRO COMPLETO - OS-2710. SO VAI PRA "S" SE
001110* TODOS OS CAMPOS OBRIGATORIOS (MENOS O EMAIL, QUE ESTE GERADOR
001120* NUNCA PREENCHE) FICAREM PREENCHIDOS NA MONTAGEM.
001130
001140* LISTA FIXA DE NOMES (10 POSICOES) - OS-1180. A ESCOLHA DE
001150* QUAL NOME VAI PRO REGISTRO N E FEITA POR RESTO DE DIVISAO
001160* SOBRE O PROPRIO NUMERO DO REGISTRO (VER 2000-ESCOLHE-NOME),
001170* NAO POR SORTEIO - ASSIM A MASSA GERADA E SEMPRE A MESMA PRA
001180* UM MESMO WS-TOTAL-REGISTROS, O QUE AJUDA A CONFERIR RESULTADO
001190* DE TESTE DE UMA RODADA PRA OUTRA.
001200 01     TABELA-NOMES.
001210        02 DEF-NOMES.
001220               03 FILLER PIC X(12) VALUE "Juan".
001230               03 FILLER PIC X(12) VALUE "Maria".
001240               03 FILLER PIC X(12) VALUE "Carlos".
001250               03 FILLER PIC X(12) VALUE "Ana".
001260               03 FILLER PIC X(12) VALUE "Luis".
001270               03 FILLER PIC X(12) VALUE "Laura".
001280               03 FILLER PIC X(12) VALUE "Jose".
001290               03 FILLER PIC X(12) VALUE "Elena".
001300               03 FILLER PIC X(12) VALUE "Pedro".
001310               03 FILLER PIC X(12) VALUE "Sofia".
001320 01     TABELA-NOMES-RED REDEFINES TABELA-NOMES.
001330        02 LISTA-NOMES        PIC X(12) OCCURS 10 TIMES.
001340
001350* LISTA FIXA DE SOBRENOMES (10 POSICOES) - OS-1180. MESMA LOGICA
001360* DE ESCOLHA DA LISTA DE NOMES, COM UM DESLOCAMENTO DIFERENTE
001370* SOBRE WS-CONTADOR PRA NAO CASAR SEMPRE O MESMO NOME COM O
001380* MESMO SOBRENOME.
001390 01     TABELA-APELLIDOS.
001400        02 DEF-APELLIDOS.
001410               03 FILLER PIC X(12) VALUE "Garcia".
001420               03 FILLER PIC X(12) VALUE "Martinez".
001430               03 FILLER PIC X(12) VALUE "Lopez".
001440               03 FILLER PIC X(12) VALUE "Gonzalez".
001450               03 FILLER PIC X(12) VALUE "Rodriguez".
001460               03 FILLER PIC X(12) VALUE "Fernandez".
001470               03 FILLER PIC X(12) VALUE "Perez".
001480               03 FILLER PIC X(12) VALUE "Sanchez".
001490               03 FILLER PIC X(12) VALUE "Ramirez".
001500               03 FILLER PIC X(12) VALUE "Torres".
001510 01     TABELA-APELLIDOS-RED REDEFINES TABELA-APELLIDOS.
001520        02 LISTA-APELLIDOS    PIC X(12) OCCURS 10 TIMES.
001530
001540* LISTA FIXA DE ESPECIALIDADES (7 POSICOES) - OS-1180. OS
001550* TEXTOS ABAIXO TEM QUE FICAR IDENTICOS, ACENTO POR ACENTO, AO
001560* QUE O CADASTRO REAL GRAVA - O ASSPRC01 COMPARA ESTES VALORES
001570* POR IGUALDADE DE STRING NA ESTATISTICA POR ESPECIALIDADE E NO
001580* FILTRO DE DEMONSTRACAO DA ESPECIALIDADE "TECNOLOGIA"
001590* (VERIFICA-TECNOLOGIA). CORRIGIDO EM OS-2772 (19/05/2004) -
001600* ESTAVAM GRAVADOS SEM ACENTO DESDE A VERSAO ORIGINAL.
001610 01     TABELA-ESPECIALIDADES.
001620        02 DEF-ESPECIALIDADES.
001630               03 FILLER PIC X(20) VALUE "Finanzas".
001640               03 FILLER PIC X(20) VALUE "Marketing".
001650               03 FILLER PIC X(20) VALUE "Recursos Humanos".
001660               03 FILLER PIC X(20) VALUE "Tecnología".
001670               03 FILLER PIC X(20) VALUE "Ventas".
001680               03 FILLER PIC X(20) VALUE "Logística".
001690               03 FILLER PIC X(20) VALUE "Atención al Cliente".
001700 01     TABELA-ESPECIALIDADES-RED REDEFINES TABELA-ESPECIALIDADES.
001710        02 LISTA-ESPECIALIDADES PIC X(20) OCCURS 7 TIMES.
001720
001730* LISTA FIXA DE CIDADES (10 POSICOES) - OS-1180. MESMA
001740* OBSERVACAO SOBRE ACENTUACAO DA LISTA DE ESPECIALIDADES SE
001750* APLICA AQUI - "MALAGA" E "CORDOBA" TAMBEM FORAM CORRIGIDAS NA
001760* OS-2772 PARA "MÁLAGA" E "CÓRDOBA".
001770 01     TABELA-UBICACIONES.
001780        02 DEF-UBICACIONES.
001790               03 FILLER PIC X(12) VALUE "Madrid".
001800               03 FILLER PIC X(12) VALUE "Barcelona".
001810               03 FILLER PIC X(12) VALUE "Valencia".
001820               03 FILLER PIC X(12) VALUE "Sevilla".
001830               03 FILLER PIC X(12) VALUE "Bilbao".
001840               03 FILLER PIC X(12) VALUE "Zaragoza".
001850               03 FILLER PIC X(12) VALUE "Málaga".
001860               03 FILLER PIC X(12) VALUE "Granada".
001870               03 FILLER PIC X(12) VALUE "Alicante".
001880               03 FILLER PIC X(12) VALUE "Córdoba".
001890 01     TABELA-UBICACIONES-RED REDEFINES TABELA-UBICACIONES.
001900        02 LISTA-UBICACIONES  PIC X(12) OCCURS 10 TIMES.
001910
001920*==============================================================
001930* PROCEDURE DIVISION - A ROTINA PRINCIPAL ABRE O ARQUIVO, GRAVA
001940* O CABECALHO E MONTA OS WS-TOTAL-REGISTROS REGISTROS, UM POR
001950* VEZ, CHAMANDO MONTA-UM-REGISTRO. NAO HA LEITURA DE ARQUIVO
001960* NENHUMA NESTE PROGRAMA.
001970*==============================================================
001980 PROCEDURE            DIVISION.
001990
002000 PGM-ASSGER01.
002010        OPEN OUTPUT ARQ-GERADO.
002020        PERFORM GRAVA-CABECALHO.
002030        PERFORM MONTA-UM-REGISTRO
002040               VARYING WS-CONTADOR FROM 1 BY 1
002050               UNTIL WS-CONTADOR GREATER THAN WS-TOTAL-REGISTROS.
002060        CLOSE ARQ-GERADO.
002070        STOP RUN.
002080
002090* LINHA DE CABECALHO DO ARQUIVO GERADO - SO PRA FACILITAR A
002100* CONFERENCIA VISUAL DA MASSA DE TESTE, O ASSPRC01 NAO DEPENDE
002110* DELA (LE O PRIMEIRO REGISTRO COMO DADO, NAO COMO TITULO).
002120 GRAVA-CABECALHO.
002130        MOVE SPACES           TO REG-GER.
002140        MOVE "ID"             TO CAB-ID.
002150        MOVE "Nombre"         TO CAB-NOMBRE.
002160        MOVE "Apellido"       TO CAB-APELLIDO.
002170        MOVE "Email"          TO CAB-EMAIL.
002180        MOVE "Telefono"       TO CAB-TELEFONO.
002190        MOVE "Especialidad"   TO CAB-ESPECIALIDAD.
002200        MOVE "Ubicacion"      TO CAB-UBICACION.
002210        WRITE REG-GER.
002220
002230* MONTA UM REGISTRO COMPLETO, REPETINDO A MONTAGEM ATE 5 VEZES
002240* SE O RESULTADO NAO SAIR COMPLETO NA PRIMEIRA TENTATIVA -
002250* OS-2710. NA PRATICA NUNCA CHEGA A REPETIR, POIS A ESCOLHA DOS
002260* CAMPOS E DETERMINISTICA; O LACO FICOU PRA COBRIR UMA EVENTUAL
002270* MUDANCA FUTURA QUE TORNE ALGUM CAMPO OPCIONAL.
002280 MONTA-UM-REGISTRO.
002290        MOVE "N" TO WS-COMPLETO.
002300        MOVE ZERO TO WS-TENTATIVAS.
002310        PERFORM MONTA-TENTATIVA UNTIL REGISTRO-COMPLETO
002320               OR WS-TENTATIVAS GREATER THAN 5.
002330        WRITE REG-GER.
002340
002350* UMA TENTATIVA DE MONTAGEM - PREENCHE ID, LIMPA O EMAIL (QUE
002360* FICA SEMPRE EM BRANCO NESTE GERADOR), ESCOLHE OS CAMPOS DE
002370* TEXTO PELA FAIXA 2000-2300, MONTA O TELEFONE FICTICIO E
002380* CONFERE SE O REGISTRO FICOU COMPLETO.
002390 MONTA-TENTATIVA.
002400        ADD 1 TO WS-TENTATIVAS.
002410        MOVE WS-CONTADOR TO GER-ID.
002420        MOVE SPACES      TO GER-EMAIL.
002430        PERFORM 2000-ESCOLHE-NOME
002440               THRU 2300-ESCOLHE-UBICACION-EXIT.
002450        PERFORM MONTA-TELEFONO.
002460        PERFORM VERIFICA-COMPLETO.
002470
002480* CALCULA-INDICE-CICLICO RESOLVE O RESTO DA DIVISAO DE
002490* WS-BASE POR WS-MODULO, AJUSTANDO O RESTO ZERO PARA O
002500* ULTIMO ELEMENTO DA LISTA (MESMA TECNICA DO DIGITO
002510* VERIFICADOR USADA NO ASSPRC01) - OS-1180. FICA FORA DA FAIXA
002520* 2000-2300 DE PROPOSITO, PORQUE E CHAMADA DE DENTRO DELA - SE
002530* ESTIVESSE DENTRO, O PERFORM...THRU IA EXECUTAR ESTE PARAGRAFO
002540* UMA VEZ EXTRA NA QUEDA DE UM PARAGRAFO PRO OUTRO.
002550 CALCULA-INDICE-CICLICO.
002560        DIVIDE WS-BASE BY WS-MODULO
002570               GIVING WS-DIVISOR-TEMP
002580               REMAINDER WS-INDICE.
002590        IF WS-INDICE EQUAL ZERO
002600               MOVE WS-MODULO TO WS-INDICE.
002610
002620* FAIXA NUMERADA 2000-2300 - ESCOLHA DOS CAMPOS DE TEXTO DO
002630* REGISTRO, UMA ROTINA POR CAMPO, PERCORRIDA DE UMA SO VEZ
002640* POR "PERFORM 2000-ESCOLHE-NOME THRU 2300-ESCOLHE-UBICACION-
002650* EXIT" (PADRAO DE FAIXA DO CPD) - OS-2756. CADA ROTINA USA UM
002660* DESLOCAMENTO DIFERENTE SOBRE WS-CONTADOR PRA NAO REPETIR A
002670* MESMA COMBINACAO DE CAMPOS EM REGISTROS VIZINHOS.
002680 2000-ESCOLHE-NOME.
002690        MOVE WS-CONTADOR TO WS-BASE.
002700        MOVE 10          TO WS-MODULO.
002710        PERFORM CALCULA-INDICE-CICLICO.
002720        MOVE WS-INDICE   TO WS-IDX-NOME.
002730        MOVE LISTA-NOMES(WS-IDX-NOME) TO GER-NOMBRE.
002740
002750* DESLOCAMENTO DE 3 POSICOES SOBRE O NUMERO DO REGISTRO -
002760* ESCOLHA ARBITRARIA DA VERSAO ORIGINAL (OS-1180), MANTIDA
002770* SEM ALTERACAO DESDE ENTAO.
002780 2100-ESCOLHE-APELLIDO.
002790        ADD 3 TO WS-CONTADOR GIVING WS-BASE.
002800        MOVE 10          TO WS-MODULO.
002810        PERFORM CALCULA-INDICE-CICLICO.
002820        MOVE WS-INDICE   TO WS-IDX-APELLIDO.
002830        MOVE LISTA-APELLIDOS(WS-IDX-APELLIDO) TO GER-APELLIDO.
002840
002850* ESPECIALIDADE USA O PROPRIO WS-CONTADOR, SEM DESLOCAMENTO,
002860* SOBRE UM MODULO DE 7 POSICOES (TABELA-ESPECIALIDADES TEM 7
002870* ENTRADAS).
002880 2200-ESCOLHE-ESPECIALIDAD.
002890        MOVE WS-CONTADOR TO WS-BASE.
002900        MOVE 7           TO WS-MODULO.
002910        PERFORM CALCULA-INDICE-CICLICO.
002920        MOVE WS-INDICE   TO WS-IDX-ESPECIALIDAD.
002930        MOVE LISTA-ESPECIALIDADES(WS-IDX-ESPECIALIDAD)
002940               TO GER-ESPECIALIDAD.
002950
002960* DESLOCAMENTO DE 5 POSICOES SOBRE O NUMERO DO REGISTRO PARA A
002970* CIDADE - ESCOLHIDO DIFERENTE DO DESLOCAMENTO DO SOBRENOME
002980* (3 POSICOES) JUSTAMENTE PRA NAO REPETIR SEMPRE O MESMO PAR
002990* SOBRENOME/CIDADE.
003000 2300-ESCOLHE-UBICACION.
003010        ADD 5 TO WS-CONTADOR GIVING WS-BASE.
003020        MOVE 10          TO WS-MODULO.
003030        PERFORM CALCULA-INDICE-CICLICO.
003040        MOVE WS-INDICE   TO WS-IDX-UBICACION.
003050        MOVE LISTA-UBICACIONES(WS-IDX-UBICACION) TO GER-UBICACION.
003060
003070* FIM DA FAIXA 2000-2300 - PARAGRAFO VAZIO, SO MARCA O LIMITE
003080* DO PERFORM...THRU (PADRAO DE FAIXA DO CPD) - OS-2756.
003090 2300-ESCOLHE-UBICACION-EXIT.
003100        EXIT.
003110
003120* TELEFONE DELIBERADAMENTE FORA DO PADRAO "9 DIGITOS" DO
003130* ASSPRC01 - MASSA DE TESTE DEVE EXERCITAR A REJEICAO
003140* (OS-1350). SE ALGUM DIA A MASSA DE TESTE PRECISAR GERAR
003150* TAMBEM TELEFONES VALIDOS, ESTE PARAGRAFO TEM QUE GANHAR UMA
003160* SEGUNDA VARIANTE - NAO EXISTE HOJE.
003170 MONTA-TELEFONO.
003180        MOVE WS-CONTADOR TO WS-FONE-NUM.
003190        MOVE SPACES      TO GER-TELEFONO.
003200        STRING "600-" WS-FONE-NUM DELIMITED BY SIZE
003210               INTO GER-TELEFONO.
003220
003230* TODOS OS CAMPOS MENOS EMAIL DEVEM ESTAR PREENCHIDOS
003240* (O GERADOR NUNCA PREENCHE O EMAIL) - OS-2710. O ASSPRC01
003250* TRATA EMAIL EM BRANCO COMO VALIDO (CAMPO OPCIONAL NO
003260* CADASTRO), ENTAO NAO PRECISA ENTRAR NESTA CONFERENCIA.
003270 VERIFICA-COMPLETO.
003280        IF GER-NOMBRE NOT EQUAL SPACES
003290           AND GER-APELLIDO NOT EQUAL SPACES
003300           AND GER-ESPECIALIDAD NOT EQUAL SPACES
003310           AND GER-UBICACION NOT EQUAL SPACES
003320           AND GER-TELEFONO NOT EQUAL SPACES
003330               MOVE "S" TO WS-COMPLETO
003340        ELSE
003350               MOVE "N" TO WS-COMPLETO.
