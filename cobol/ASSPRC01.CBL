000010*==============================================================
000020* ASSPRC01
000030* PROCESSAMENTO DO CADASTRO DE ASSESSORES (ASSESSORES
000040* COMERCIAIS) - LEITURA, NORMALIZACAO, VALIDACAO, ESTATISTICA
000050* E GRAVACAO DO CADASTRO VALIDADO
000060*==============================================================
000070 IDENTIFICATION       DIVISION.
000080 PROGRAM-ID.          ASSPRC01.
000090 AUTHOR.              C.A.MENDES.
000100 INSTALLATION.        CPD-MATRIZ.
000110 DATE-WRITTEN.        22/08/1989.
000120 DATE-COMPILED.
000130 SECURITY.            ACESSO RESTRITO AO PESSOAL DO CPD.
000140*REMARKS.      LE O ARQUIVO MESTRE DO CADASTRO DE ASSESSORES,
000150*              NORMALIZA E VALIDA CADA REGISTRO CAMPO A CAMPO,
000160*              GRAVA OS REGISTROS VALIDOS NUM NOVO ARQUIVO
000170*              MESTRE E EMITE O RELATORIO DE PROCESSAMENTO COM
000180*              AS REJEICOES, O RESUMO GERAL, A CONTAGEM POR
000190*              ESPECIALIDADE E O FILTRO DE DEMONSTRACAO DA
000200*              ESPECIALIDADE TECNOLOGIA. QUANDO O ARQUIVO
000210*              MESTRE DE ENTRADA NAO EXISTIR EM DISCO, CHAMA O
000220*              GERADOR DE MASSA DE TESTE ASSGER01.
000222*              PROGRAMA BATCH, SEM TELA, SEM PARAMETRO DE
000224*              EXECUCAO - OS NOMES DOS TRES ARQUIVOS (ENTRADA,
000226*              SAIDA E RELATORIO) SAO FIXOS EM FILE-CONTROL.
000228*              RODA UMA VEZ SO DO INICIO AO FIM, SEM REINICIO
000230*              (RESTART) NEM CHECKPOINT.
000232
000240*==============================================================
000250* HISTORICO DE ALTERACOES
000260* --------------------------------------------------------
000270* 22/08/1989 C.A.MENDES   OS-1142  VERSAO INICIAL: LEITURA,
000280*                                  VALIDACAO E GRAVACAO DO
000290*                                  CADASTRO DE ASSESSORES.
000292*                                  PRIMEIRA VERSAO NAO TINHA
000294*                                  ESTATISTICA NENHUMA, SO
000296*                                  CONTAVA LIDOS/VALIDOS/
000298*                                  INVALIDOS.
000300* 10/11/1990 C.A.MENDES   OS-1233  INCLUIDO RELATORIO DE
000310*                                  ESTATISTICAS POR
000320*                                  ESPECIALIDADE, COM
000330*                                  ORDENACAO ALFABETICA.
000332*                                  PEDIDO DA GERENCIA COMERCIAL
000334*                                  PRA SABER QUANTOS ASESORES
000336*                                  TEM EM CADA AREA, SEM
000338*                                  PRECISAR RODAR OUTRO
000340*                                  PROGRAMA SO PRA ISSO.
000350* 03/02/1994 C.A.MENDES   OS-1639  INCLUIDA GERACAO AUTOMATICA
000360*                                  DO ARQUIVO DE ENTRADA QUANDO
000370*                                  INEXISTENTE, VIA CALL AO
000380*                                  PROGRAMA ASSGER01.
000382*                                  AMBIENTE DE TESTE DO CPD NAO
000384*                                  TINHA CARGA DE CADASTRO
000386*                                  REAL DISPONIVEL TODO DIA -
000388*                                  ISSO TRAVAVA OS TESTES DO
000390*                                  PESSOAL DE DESENVOLVIMENTO.
000400* 19/06/1996 R.S.ARAUJO   OS-1890  INCLUIDA CONTAGEM DE
000410*                                  ASSESSORES DA ESPECIALIDADE
000420*                                  TECNOLOGIA (FILTRO DE
000430*                                  DEMONSTRACAO PEDIDO PELA
000440*                                  GERENCIA COMERCIAL).
000442*                                  SERVIU DE MODELO PRA
000444*                                  GERENCIA PEDIR, NO FUTURO,
000446*                                  FILTROS SEMELHANTES PRAS
000448*                                  OUTRAS ESPECIALIDADES - NUNCA
000450*                                  FOI PEDIDO FORMALMENTE.
000460* 14/01/1999 R.S.ARAUJO   OS-2205  REVISAO ANO 2000 - NENHUM
000470*                                  CAMPO DESTE CADASTRO CONTEM
000480*                                  DATA, SEM IMPACTO. REVISTAS
000490*                                  AS ROTINAS DE VALIDACAO DE
000500*                                  TELEFONE E EMAIL.
000502*                                  APROVEITADA A PASSAGEM PARA
000504*                                  TAMBEM NORMALIZAR NOMBRE,
000506*                                  APELLIDO E ESPECIALIDAD
000508*                                  (PRIMEIRA LETRA MAIUSCULA,
000510*                                  RESTO MINUSCULO) - ANTES
000512*                                  DESTA OS-2205 O CADASTRO
000514*                                  SAIA DO JEITO QUE FOI DIGITADO
000516*                                  NA ENTRADA, COM MISTURA DE
000518*                                  CAIXA ALTA E BAIXA.
000520* 07/09/2001 J.P.OLIVEIRA OS-2490  CORRIGIDA VALIDACAO DO
000530*                                  DOMINIO DE E-MAIL - FALTAVA
000540*                                  EXIGIR PELO MENOS DUAS
000550*                                  LETRAS APOS O ULTIMO PONTO.
000552*                                  ATE ENTAO "USUARIO@DOMINIO."
000554*                                  PASSAVA COMO VALIDO.
000560* 21/05/2003 J.P.OLIVEIRA OS-2710  AJUSTADA VALIDACAO DE
000570*                                  TELEFONE PARA EXIGIR OS 9
000580*                                  DIGITOS NUMERICOS (MASSA DE
000590*                                  TESTE DO ASSGER01 PASSOU A
000600*                                  GERAR TELEFONE FORA DO
000610*                                  PADRAO DE PROPOSITO).
000612*                                  TELEFONE ANTES SO EXIGIA
000614*                                  PREENCHIDO, SEM CHECAR
000616*                                  TAMANHO NEM DIGITO.
000620* 12/02/2004 J.P.OLIVEIRA OS-2756  RENUMERADOS OS PARAGRAFOS DE
000630*                                  IMPRESSAO DOS BLOCOS FINAIS DO
000640*                                  RELATORIO (3000-3900) PARA O
000650*                                  PADRAO DE PERFORM...THRU DO
000660*                                  CPD - ROTINA AUXILIAR DE PASSO
000670*                                  POR ESPECIALIDADE REPOSICIONADA
000680*                                  FORA DA FAIXA NUMERADA.
000682*                                  MANUTENCAO SOLICITADA PELO
000684*                                  PROPRIO CPD, SEM MUDANCA DE
000686*                                  COMPORTAMENTO NO RELATORIO.
000700* 30/06/2004 J.P.OLIVEIRA OS-2761  INCLUIDA MONTAGEM DO NOME
000710*                                  COMPLETO (NOMBRE+APELLIDO) DO
000720*                                  ASESOR, IMPRESSO NA LINHA DE
000730*                                  REJEICAO DO RELATORIO. REVISTA
000740*                                  A VALIDACAO DO DOMINIO DO
000750*                                  E-MAIL - O TLD APOS O ULTIMO
000760*                                  PONTO TINHA QUE TER 2
000770*                                  POSICOES, MAS NAO EXIGIA QUE
000780*                                  FOSSEM LETRAS (PASSAVA
000790*                                  "USUARIO@DOMINIO.12").
000792*                                  ATE ENTAO A LINHA DE REJEICAO
000794*                                  SO TRAZIA O ID - O PESSOAL DE
000796*                                  CADASTRO PEDIU O NOME TAMBEM
000798*                                  PRA NAO PRECISAR CRUZAR COM
000799*                                  O ARQUIVO DE ENTRADA NA MAO.
000801* 19/05/2004 J.P.OLIVEIRA OS-2772  CORRIGIDA A COMPARACAO DA
000802*                                  ESPECIALIDADE "TECNOLOGIA" EM
000803*                                  VERIFICA-TECNOLOGIA, QUE
000804*                                  ESTAVA SEM ACENTO NO LITERAL
000805*                                  ("TECNOLOGIA" EM VEZ DE
000806*                                  "TECNOLOGIA" COM ACENTO NO
000807*                                  "I") - SO NAO DAVA PROBLEMA
000808*                                  PORQUE A MASSA DE TESTE DO
000809*                                  ASSGER01 TAMBEM GRAVAVA SEM
000810*                                  ACENTO (VER HISTORICO DO
000811*                                  ASSGER01). INCLUIDA TAMBEM A
000812*                                  CONTAGEM DE ESPECIALIDADES
000813*                                  DISTINTAS NO BLOCO DO FILTRO
000814*                                  DE DEMONSTRACAO, QUE SO
000815*                                  SAIA NO RESUMO GERAL.
000816*==============================================================
000817
000820 ENVIRONMENT          DIVISION.
000830
000840 CONFIGURATION        SECTION.
000850 SOURCE-COMPUTER.     IBM-PC.
000860 OBJECT-COMPUTER.     IBM-PC.
000870 SPECIAL-NAMES.       C01 IS TOP-OF-FORM.
000880
000890 INPUT-OUTPUT         SECTION.
000900 FILE-CONTROL.
000910* ARQUIVO MESTRE DE ENTRADA - O MESMO NOME DE ARQUIVO QUE O
000920* GERADOR DE MASSA DE TESTE ASSGER01 PRODUZ, PARA QUE OS DOIS
000930* PROGRAMAS SE ENTENDAM SEM PARAMETRO NENHUM. ST-ENTRADA E
000940* CONSULTADO EM GARANTE-ENTRADA PARA DETECTAR ARQUIVO
000950* INEXISTENTE (FILE STATUS "35").
000960        SELECT ARQ-ENTRADA ASSIGN TO DISK
000970        ORGANIZATION IS LINE SEQUENTIAL
000980        FILE STATUS IS ST-ENTRADA.
000990
001000* ARQUIVO MESTRE DE SAIDA - SO RECEBE OS REGISTROS QUE PASSAREM
001010* POR TODAS AS VALIDACOES DE VALIDA-REGISTRO. NAO HA REGRAVACAO
001020* DO ARQUIVO DE ENTRADA - O PROCESSAMENTO E SEMPRE "DE/PARA".
001030        SELECT ARQ-SAIDA ASSIGN TO DISK
001040        ORGANIZATION IS LINE SEQUENTIAL.
001050
001060* RELATORIO DE PROCESSAMENTO - REJEICOES, RESUMO GERAL,
001070* CONTAGEM POR ESPECIALIDADE E FILTRO DE DEMONSTRACAO.
001080        SELECT ARQ-RELATORIO ASSIGN TO DISK.
001090
001100*==============================================================
001110 DATA                 DIVISION.
001120
001130 FILE                 SECTION.
001140* LEIAUTE DO REGISTRO DE ENTRADA - COPYBOOK UNICO COMPARTILHADO
001150* COM O ASSGER01 E COM O REGISTRO DE SAIDA DESTE MESMO PROGRAMA,
001160* TROCANDO O PREFIXO POR REPLACING (OS-1142).
001170 FD     ARQ-ENTRADA
001180        LABEL RECORD ARE STANDARD
001190        VALUE OF FILE-ID IS "ASSECAD.DAT".
001200 COPY ASSECAD REPLACING ==TAG== BY ==ENT==.
001210
001220* LEIAUTE DO REGISTRO DE SAIDA - MESMO COPYBOOK, PREFIXO SAI.
001230* O ARQUIVO DE SAIDA TEM EXATAMENTE OS MESMOS CAMPOS DO DE
001240* ENTRADA, SO QUE JA NORMALIZADOS E SO COM OS REGISTROS VALIDOS.
001250 FD     ARQ-SAIDA
001260        LABEL RECORD ARE STANDARD
001270        VALUE OF FILE-ID IS "ASSECSAI.DAT".
001280 COPY ASSECAD REPLACING ==TAG== BY ==SAI==.
001290* VISAO ALFANUMERICA DO REGISTRO DE SAIDA, USADA SO PARA
001300* GRAVAR A LINHA DE CABECALHO COM OS TITULOS DAS COLUNAS
001310* (OS-1142). NAO E USADA PRA MAIS NADA - O PROCESSAMENTO
001320* NORMAL GRAVA SEMPRE VIA REG-SAI/SAI-XXX.
001330 01     REG-SAI-CAB  REDEFINES REG-SAI.
001340        02 CAB2-ID             PIC X(10).
001350        02 CAB2-NOMBRE         PIC X(50).
001360        02 CAB2-APELLIDO       PIC X(50).
001370        02 CAB2-EMAIL          PIC X(60).
001380        02 CAB2-TELEFONO       PIC X(15).
001390        02 CAB2-ESPECIALIDAD   PIC X(30).
001400        02 CAB2-UBICACION      PIC X(30).
001410        02 FILLER              PIC X(05).
001420
001430* RELATORIO - LINHA DE 80 POSICOES, SEM LABEL, NO PADRAO DE
001440* IMPRESSORA DE LINHA DO CPD.
001450 FD     ARQ-RELATORIO
001460        LABEL RECORD IS OMITTED.
001470 01     REG-REL              PIC X(80).
001480
001490 WORKING-STORAGE      SECTION.
001500* ST-ENTRADA RECEBE O FILE STATUS DA ABERTURA DO ARQUIVO DE
001510* ENTRADA - "00" ABRIU NORMAL, "35" ARQUIVO NAO ENCONTRADO.
001520 77     ST-ENTRADA           PIC X(02) VALUE "00".
001530* FIM-ARQ/FIM-DE-ARQUIVO CONTROLA O LACO DE LEITURA PRINCIPAL -
001540* MESMO PADRAO "SIM"/"NAO" COM 88-LEVEL USADO NOS OUTROS
001550* PROGRAMAS DE LEITURA SEQUENCIAL DO CPD.
001560 77     FIM-ARQ              PIC X(03) VALUE "NAO".
001570            88 FIM-DE-ARQUIVO        VALUE "SIM".
001580* CONTADORES GERAIS DO PROCESSAMENTO - SAEM NO RESUMO GERAL E
001590* NOS PASSOS 1, 2 E 3 DO RELATORIO.
001600 77     WS-QTD-LIDOS         PIC 9(05) COMP VALUE ZERO.
001610 77     WS-QTD-VALIDOS       PIC 9(05) COMP VALUE ZERO.
001620 77     WS-QTD-INVALIDOS     PIC 9(05) COMP VALUE ZERO.
001630* QUANTIDADE DE ESPECIALIDADES DISTINTAS ENCONTRADAS NA
001640* TABELA-ESTATISTICA (OS-1233) - TAMBEM USADA COMO SUBSCRITO DE
001650* INSERCAO EM NOVA-ESTATISTICA.
001660 77     WS-QTD-ESPECIALIDADES PIC 9(04) COMP VALUE ZERO.
001670* QUANTIDADE DE ASESORES VALIDOS DA ESPECIALIDADE "TECNOLOGIA" -
001680* FILTRO DE DEMONSTRACAO DA OS-1890.
001690 77     WS-QTD-TECNOLOGIA    PIC 9(05) COMP VALUE ZERO.
001700* CONTADORES E INDICES AUXILIARES DE VALIDACAO - NENHUM DELES
001710* SAI NO RELATORIO, SAO TODOS DE TRABALHO INTERNO DAS ROTINAS
001720* DE VALIDA-REGISTRO E SUAS AUXILIARES.
001730 77     WS-QTD-ERROS         PIC 9(02) COMP VALUE ZERO.
001740 77     WS-IDX-ERRO          PIC 9(02) COMP VALUE ZERO.
001750 77     WS-IDX-ESTAT         PIC 9(03) COMP VALUE ZERO.
001760 77     WS-LIMITE            PIC 9(03) COMP VALUE ZERO.
001770 77     WS-TAMANHO           PIC 9(02) COMP VALUE ZERO.
001780 77     WS-IDX               PIC 9(02) COMP VALUE ZERO.
001790* CAMPOS AUXILIARES DA VALIDACAO DE E-MAIL (OS-2490, OS-2761) -
001800* POSICAO E QUANTIDADE DE "@", POSICAO DO PONTO DO DOMINIO,
001810* QUANTIDADE DE BRANCO EMBUTIDO, TAMANHO DO TLD E QUANTIDADE DE
001820* POSICOES DO TLD QUE SAO LETRA.
001830 77     WS-POS-ARROBA        PIC 9(02) COMP VALUE ZERO.
001840 77     WS-QTD-ARROBA        PIC 9(02) COMP VALUE ZERO.
001850 77     WS-POS-PONTO         PIC 9(02) COMP VALUE ZERO.
001860 77     WS-QTD-BRANCO        PIC 9(02) COMP VALUE ZERO.
001870 77     WS-QTD-TLD           PIC 9(02) COMP VALUE ZERO.
001880* WS-QTD-ALFA - OS-2761. CONTA QUANTAS POSICOES DO TLD SAO
001890* LETRA MINUSCULA; SE NAO BATER COM WS-QTD-TLD, TEM DIGITO OU
001900* OUTRO CARACTER MISTURADO NO TLD (ANTES DESTA OS-2761 O
001910* TLD "12" PASSAVA COMO VALIDO SO POR TER 2 POSICOES).
001920 77     WS-QTD-ALFA          PIC 9(02) COMP VALUE ZERO.
001930* WS-QTD-DIGITOS - CONTA QUANTAS DAS 9 POSICOES DO TELEFONE SAO
001940* NUMERICAS (OS-2710).
001950 77     WS-QTD-DIGITOS       PIC 9(02) COMP VALUE ZERO.
001960* CAMPOS DE TROCA DA ORDENACAO POR BOLHA DA TABELA-ESTATISTICA
001970* (OS-1233) - GUARDAM TEMPORARIAMENTE UMA ENTRADA ENQUANTO A
001980* OUTRA E MOVIDA POR CIMA DELA EM ORDENA-TROCA.
001990 77     WS-SWAP-ESPEC        PIC X(30).
002000 77     WS-SWAP-CONTADOR     PIC 9(07) COMP VALUE ZERO.
002010* NOME COMPLETO DO ASESOR, MONTADO A PARTIR DE NOMBRE E
002020* APELLIDO JA NORMALIZADOS (OS-2761). E O UNICO CAMPO DE
002030* WORKING-STORAGE DESTE PROGRAMA QUE VAI PARA O RELATORIO SEM
002040* SER UM CONTADOR OU UM ROTULO FIXO.
002050 77     WS-NOMBRE-COMPLETO   PIC X(101) VALUE SPACES.
002060
002070* BUFFER DE TRABALHO DE 60 POSICOES, USADO PARA CALCULAR O
002080* TAMANHO EFETIVO (SEM BRANCO A DIREITA) DE NOMBRE, APELLIDO E
002090* EMAIL, E PARA A VARREDURA CARACTER A CARACTER DO E-MAIL
002100* (OS-1142, OS-2490). O REDEFINES EM TABELA DE UM CARACTER
002110* E O QUE PERMITE A VARREDURA POSICAO A POSICAO.
002120 01     WS-TEXTO-60          PIC X(60).
002130 01     WS-TEXTO-60-CAR REDEFINES WS-TEXTO-60.
002140        02 WS-CAR-60         PIC X OCCURS 60 TIMES.
002150
002160* MESMA TECNICA DO BUFFER DE 60, EM TAMANHO DE 15, USADA PARA O
002170* TELEFONE (OS-2710).
002180 01     WS-TEXTO-15          PIC X(15).
002190 01     WS-TEXTO-15-CAR REDEFINES WS-TEXTO-15.
002200        02 WS-CAR-15         PIC X OCCURS 15 TIMES.
002210
002220* TABELA DE MENSAGENS DE ERRO DE VALIDACAO DO REGISTRO EM
002230* PROCESSAMENTO - NO MAXIMO UMA POR REGRA DE VALIDACAO
002240* (OS-1142). SETE REGRAS HOJE: ID, NOMBRE, APELLIDO, EMAIL,
002250* TELEFONO, ESPECIALIDAD E UBICACION - CADA UMA PODE GERAR NO
002260* MAXIMO UMA MENSAGEM POR REGISTRO.
002270 01     MSG-ERRO             PIC X(40) OCCURS 7 TIMES.
002280
002290* TABELA DE ESTATISTICA POR ESPECIALIDADE, MONTADA DURANTE
002300* A LEITURA E ORDENADA NO FINAL DO PROCESSAMENTO (OS-1233).
002310* O LIMITE DE 20 ENTRADAS E FOLGADO PARA O NUMERO DE
002320* ESPECIALIDADES QUE A EMPRESA CADASTRA HOJE (SETE, CONFORME A
002330* TABELA-ESPECIALIDADES DO GERADOR) - NUNCA FOI PRECISO
002340* AUMENTAR.
002350 01     TABELA-ESTATISTICA.
002360        02 ESTAT-ENTRADA OCCURS 20 TIMES.
002370               03 ESTAT-ESPECIALIDADE PIC X(30).
002380               03 ESTAT-CONTADOR      PIC 9(07) COMP.
002390
002400* LINHA DE TRACOS, USADA NO BANNER DE INICIO E DE FIM DO
002410* RELATORIO.
002420 01     LINHA-TRACOS.
002430        02 FILLER            PIC X(80) VALUE ALL "-".
002440
002450* LINHA DE MENSAGEM GENERICA, CENTRALIZADA POR 5 BRANCOS DE
002460* MARGEM DE CADA LADO - USADA PARA TODOS OS TITULOS E AVISOS DO
002470* RELATORIO.
002480 01     LINHA-MSG.
002490        02 FILLER            PIC X(05) VALUE SPACES.
002500        02 MSG-TEXTO         PIC X(70).
002510        02 FILLER            PIC X(05) VALUE SPACES.
002520
002530* LINHA DE DETALHE ROTULO+VALOR, USADA EM TODAS AS CONTAGENS DO
002540* RELATORIO (PASSO 1, PASSO 2, PASSO 3, RESUMO GERAL E FILTRO
002550* DE DEMONSTRACAO).
002560 01     DET-CONTAGEM.
002570        02 FILLER            PIC X(05) VALUE SPACES.
002580        02 DET-ROTULO        PIC X(40).
002590        02 DET-VALOR         PIC ZZZ.ZZ9.
002600        02 FILLER            PIC X(27) VALUE SPACES.
002610
002620* LINHA DE DETALHE DA CONTAGEM POR ESPECIALIDADE (OS-1233) -
002630* NOME DA ESPECIALIDADE E QUANTIDADE DE ASESORES VALIDOS
002640* NAQUELA ESPECIALIDADE.
002650 01     DET-ESPECIALIDADE.
002660        02 FILLER            PIC X(05) VALUE SPACES.
002670        02 DET-ESPEC-NOME    PIC X(30).
002680        02 FILLER            PIC X(05) VALUE SPACES.
002690        02 DET-ESPEC-QTD     PIC ZZZ.ZZ9.
002700        02 FILLER            PIC X(32) VALUE SPACES.
002710
002720* LINHA DE REJEICAO - ID, NOME COMPLETO DO ASESOR (OS-2761) E A
002730* PRIMEIRA MENSAGEM DE ERRO DO REGISTRO INVALIDO.
002740 01     DET-REJEICAO.
002750        02 FILLER            PIC X(02) VALUE SPACES.
002760        02 DET-REJ-ID        PIC Z(9)9.
002770        02 FILLER            PIC X(01) VALUE SPACES.
002780        02 DET-REJ-NOME      PIC X(25).
002790        02 FILLER            PIC X(01) VALUE SPACES.
002800        02 DET-REJ-ERRO      PIC X(40).
002810        02 FILLER            PIC X(01) VALUE SPACES.
002820
002830* LINHA DE CONTINUACAO DA REJEICAO, USADA QUANDO O REGISTRO
002840* TEM MAIS DE UMA MENSAGEM DE ERRO (IMPRIME-REJEICAO-CONT) - SO
002850* TRAZ A MENSAGEM, ALINHADA NA MESMA COLUNA DA PRIMEIRA LINHA.
002860 01     DET-REJ-CONT.
002870        02 FILLER            PIC X(39) VALUE SPACES.
002880        02 DET-REJCONT-ERRO  PIC X(40).
002890        02 FILLER            PIC X(01) VALUE SPACES.
002900
002910*==============================================================
002920* PROCEDURE DIVISION
002930*==============================================================
002940 PROCEDURE            DIVISION.
002950
002960* ROTINA PRINCIPAL DO PROGRAMA (OS-1142) - ABRE O RELATORIO,
002970* GARANTE QUE EXISTE ARQUIVO DE ENTRADA (GERANDO MASSA DE
002980* TESTE SE PRECISAR), LE E PROCESSA TODOS OS REGISTROS, E NO
002990* FINAL EMITE OS BLOCOS DE RESUMO DO RELATORIO.
003000 PGM-ASSPRC01.
003010        PERFORM ABRE-RELATORIO.
003020        PERFORM IMPRIME-BANNER-INICIO.
003030        PERFORM GARANTE-ENTRADA.
003040        PERFORM ABRE-ARQUIVOS-DADOS.
003050        PERFORM IMPRIME-PASSO-LEITURA-TITULO.
003060        PERFORM LE-CABECALHO.
003070        IF NOT FIM-DE-ARQUIVO
003080               PERFORM LE-REGISTRO.
003090        IF WS-QTD-LIDOS EQUAL ZERO
003100               PERFORM IMPRIME-AVISO-VAZIO
003110               GO TO FIM-JOB.
003120        PERFORM IMPRIME-PASSO-VALIDACAO-TITULO.
003130        PERFORM PROCESSA-UM-REGISTRO UNTIL FIM-DE-ARQUIVO.
003140        PERFORM IMPRIME-PASSO-LEITURA-TOTAL.
003150        PERFORM IMPRIME-PASSO-VALIDACAO-TOTAL.
003160        PERFORM IMPRIME-PASSO-GRAVACAO.
003170        PERFORM ORDENA-ESTATISTICA.
003180        PERFORM 3000-IMPRIME-RESUMO-GERAL
003190               THRU 3900-IMPRIME-FILTRO-DEMO-EXIT.
003200
003210* DESVIO DE SAIDA ANTECIPADA QUANDO O ARQUIVO DE ENTRADA ESTA
003220* VAZIO (WS-QTD-LIDOS FICA ZERO) - PULA TODA A VALIDACAO E OS
003230* BLOCOS FINAIS, POIS NAO HA NADA PRA RESUMIR.
003240 FIM-JOB.
003250        PERFORM IMPRIME-BANNER-FIM.
003260        PERFORM FECHA-ARQUIVOS.
003270        STOP RUN.
003280
003290* ABRE O RELATORIO ANTES DE QUALQUER OUTRA COISA, PARA QUE
003300* O AVISO DE GERACAO DA MASSA DE TESTE (QUANDO HOUVER)
003310* TAMBEM FIQUE REGISTRADO NELE (OS-1639).
003320 ABRE-RELATORIO.
003330        OPEN OUTPUT ARQ-RELATORIO.
003340
003350* SE O ARQUIVO DE ENTRADA NAO EXISTIR EM DISCO (FILE STATUS
003360* "35"), CHAMA O GERADOR DE MASSA DE TESTE E TENTA ABRIR DE
003370* NOVO. SE AINDA ASSIM NAO CONSEGUIR, ABORTA (OS-1639). O
003380* OPEN/CLOSE AQUI SO SERVE PRA TESTAR A EXISTENCIA DO ARQUIVO -
003390* A ABERTURA DEFINITIVA PRO PROCESSAMENTO E FEITA DEPOIS, EM
003400* ABRE-ARQUIVOS-DADOS.
003410 GARANTE-ENTRADA.
003420        OPEN INPUT ARQ-ENTRADA.
003430        IF ST-ENTRADA EQUAL "35"
003440               PERFORM CRIA-ENTRADA.
003450        CLOSE ARQ-ENTRADA.
003460
003470* AVISA NO RELATORIO, CHAMA O ASSGER01 (QUE GRAVA 50 REGISTROS
003480* SINTETICOS - VER HISTORICO DO PROPRIO ASSGER01) E TENTA ABRIR
003490* DE NOVO. SE O ARQUIVO AINDA NAO EXISTIR DEPOIS DISSO, ALGO
003500* MAIS GRAVE ESTA ERRADO (DISCO SEM ESPACO, PERMISSAO, ETC) E O
003510* JOB E ABORTADO - NAO HA TERCEIRA TENTATIVA (OS-1639).
003520 CRIA-ENTRADA.
003530        PERFORM IMPRIME-AVISO-GERACAO.
003540        CALL "ASSGER01".
003550        OPEN INPUT ARQ-ENTRADA.
003560        IF ST-ENTRADA NOT EQUAL "00"
003570               PERFORM IMPRIME-AVISO-ABORTO
003580               CLOSE ARQ-RELATORIO
003590               STOP RUN.
003600
003610* ABERTURA DEFINITIVA DOS ARQUIVOS DE DADOS PARA O
003620* PROCESSAMENTO (ENTRADA JA FOI FECHADO EM GARANTE-ENTRADA, POR
003630* ISSO PRECISA SER REABERTO AQUI) - E JA GRAVA O CABECALHO DO
003640* ARQUIVO DE SAIDA.
003650 ABRE-ARQUIVOS-DADOS.
003660        OPEN INPUT  ARQ-ENTRADA
003670             OUTPUT ARQ-SAIDA.
003680        PERFORM GRAVA-CABECALHO-SAIDA.
003690
003700* CABECALHO DO ARQUIVO DE SAIDA, NOS MESMOS TITULOS DE COLUNA
003710* DO ARQUIVO DE ENTRADA - SO PRA FACILITAR A CONFERENCIA
003720* VISUAL; O PROXIMO PROCESSAMENTO QUE LER ESTE ARQUIVO DE
003730* SAIDA COMO ENTRADA TRATA ESTA LINHA COMO DADO, IGUAL O
003740* ASSGER01 FAZ (OS-1142).
003750 GRAVA-CABECALHO-SAIDA.
003760        MOVE SPACES           TO REG-SAI.
003770        MOVE "ID"             TO CAB2-ID.
003780        MOVE "Nombre"         TO CAB2-NOMBRE.
003790        MOVE "Apellido"       TO CAB2-APELLIDO.
003800        MOVE "Email"          TO CAB2-EMAIL.
003810        MOVE "Telefono"       TO CAB2-TELEFONO.
003820        MOVE "Especialidad"   TO CAB2-ESPECIALIDAD.
003830        MOVE "Ubicacion"      TO CAB2-UBICACION.
003840        WRITE REG-SAI.
003850
003860* LE A PRIMEIRA LINHA DO ARQUIVO DE ENTRADA (O CABECALHO COM OS
003870* TITULOS) E DESCARTA - NAO ENTRA NA CONTAGEM DE WS-QTD-LIDOS
003880* NEM E VALIDADA, POIS NAO E UM REGISTRO DE ASESOR DE VERDADE.
003890 LE-CABECALHO.
003900        READ ARQ-ENTRADA
003910               AT END MOVE "SIM" TO FIM-ARQ.
003920
003930* LE O PROXIMO REGISTRO DE DADOS E SOMA EM WS-QTD-LIDOS QUANDO
003940* NAO FOR FIM DE ARQUIVO. E CHAMADA PELA PRIMEIRA VEZ LOGO
003950* DEPOIS DO CABECALHO (EM PGM-ASSPRC01) E DEPOIS NO FINAL DE
003960* CADA PROCESSA-UM-REGISTRO.
003970 LE-REGISTRO.
003980        READ ARQ-ENTRADA
003990               AT END MOVE "SIM" TO FIM-ARQ.
004000        IF NOT FIM-DE-ARQUIVO
004010               ADD 1 TO WS-QTD-LIDOS.
004020
004030* PROCESSA UM REGISTRO JA LIDO: NORMALIZA OS CAMPOS DE TEXTO,
004040* MONTA O NOME COMPLETO, VALIDA, E DE ACORDO COM O RESULTADO
004050* DA VALIDACAO GRAVA NO ARQUIVO DE SAIDA OU IMPRIME A REJEICAO.
004060* NO FINAL JA AVANCA A LEITURA PRO PROXIMO REGISTRO - E POR
004070* ISSO QUE O PERFORM PRINCIPAL NAO PRECISA DE UM LE-REGISTRO
004080* SEPARADO DEPOIS DO PROCESSA-UM-REGISTRO.
004090 PROCESSA-UM-REGISTRO.
004100        PERFORM NORMALIZA-CAMPOS.
004110        PERFORM MONTA-NOMBRE-COMPLETO.
004120        PERFORM VALIDA-REGISTRO.
004130        IF WS-QTD-ERROS EQUAL ZERO
004140               PERFORM REGISTRO-VALIDO
004150        ELSE
004160               PERFORM REGISTRO-INVALIDO.
004170        PERFORM LE-REGISTRO.
004180
004190* REGISTRO PASSOU EM TODAS AS VALIDACOES - GRAVA NO ARQUIVO DE
004200* SAIDA, ACUMULA NA ESTATISTICA POR ESPECIALIDADE E CONFERE SE
004210* E DA ESPECIALIDADE "TECNOLOGIA" PRO FILTRO DE DEMONSTRACAO.
004220 REGISTRO-VALIDO.
004230        ADD 1 TO WS-QTD-VALIDOS.
004240        PERFORM GRAVA-VALIDO.
004250        PERFORM ACUMULA-ESTATISTICA.
004260        PERFORM VERIFICA-TECNOLOGIA.
004270
004280* REGISTRO FALHOU EM AO MENOS UMA VALIDACAO - NAO VAI PRO
004290* ARQUIVO DE SAIDA, SO GANHA UMA LINHA (OU MAIS, SE TIVER MAIS
004300* DE UM ERRO) NO BLOCO DE REJEICAO DO RELATORIO.
004310 REGISTRO-INVALIDO.
004320        ADD 1 TO WS-QTD-INVALIDOS.
004330        PERFORM IMPRIME-REJEICAO.
004340
004350*==============================================================
004360* NORMALIZACAO DOS CAMPOS DE TEXTO (OS-2205) - NOMBRE,
004370* APELLIDO E ESPECIALIDAD SAO COLOCADOS EM MINUSCULAS E DEPOIS
004380* TEM A PRIMEIRA LETRA MAIUSCULADA. EMAIL E SO COLOCADO EM
004390* MINUSCULAS. TELEFONO E UBICACION NAO SAO ALTERADOS.
004400*==============================================================
004410* SO NORMALIZA O CAMPO SE ELE VIER PREENCHIDO - UM CAMPO EM
004420* BRANCO CONTINUA EM BRANCO (A OBRIGATORIEDADE E CONFERIDA
004430* DEPOIS, EM VALIDA-REGISTRO, NAO AQUI).
004440 NORMALIZA-CAMPOS.
004450        IF ENT-NOMBRE NOT EQUAL SPACES
004460               PERFORM NORMALIZA-NOMBRE.
004470        IF ENT-APELLIDO NOT EQUAL SPACES
004480               PERFORM NORMALIZA-APELLIDO.
004490        IF ENT-EMAIL NOT EQUAL SPACES
004500               PERFORM NORMALIZA-EMAIL.
004510        IF ENT-ESPECIALIDAD NOT EQUAL SPACES
004520               PERFORM NORMALIZA-ESPECIALIDAD.
004530
004540* BAIXA TUDO PRA MINUSCULO E DEPOIS SOBE SO A PRIMEIRA POSICAO -
004550* RESULTADO "JUAN PEREZ" OU "juan perez" NA ENTRADA VIRAM
004560* SEMPRE "Juan" (OS-2205).
004570 NORMALIZA-NOMBRE.
004580        INSPECT ENT-NOMBRE CONVERTING
004590               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004600               "abcdefghijklmnopqrstuvwxyz".
004610        INSPECT ENT-NOMBRE(1:1) CONVERTING
004620               "abcdefghijklmnopqrstuvwxyz" TO
004630               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004640
004650* MESMA REGRA DO NOMBRE, APLICADA AO APELLIDO.
004660 NORMALIZA-APELLIDO.
004670        INSPECT ENT-APELLIDO CONVERTING
004680               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004690               "abcdefghijklmnopqrstuvwxyz".
004700        INSPECT ENT-APELLIDO(1:1) CONVERTING
004710               "abcdefghijklmnopqrstuvwxyz" TO
004720               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004730
004740* EMAIL NAO TEM PRIMEIRA LETRA MAIUSCULA - FICA TUDO EM
004750* MINUSCULO MESMO, QUE E COMO COSTUMA SER DIGITADO E COMO A
004760* VALIDACAO DE TLD EM EXAMINA-TLD ESPERA RECEBER.
004770 NORMALIZA-EMAIL.
004780        INSPECT ENT-EMAIL CONVERTING
004790               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004800               "abcdefghijklmnopqrstuvwxyz".
004810
004820* MESMA REGRA DO NOMBRE, APLICADA A ESPECIALIDAD - E ESTA
004830* NORMALIZACAO QUE GARANTE QUE "TECNOLOGIA", "tecnologia" E
004840* "TECNOLOGIA" NA ENTRADA CHEGUEM TODAS IGUAIS EM
004850* VERIFICA-TECNOLOGIA E NA TABELA-ESTATISTICA (OS-1890).
004860 NORMALIZA-ESPECIALIDAD.
004870        INSPECT ENT-ESPECIALIDAD CONVERTING
004880               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
004890               "abcdefghijklmnopqrstuvwxyz".
004900        INSPECT ENT-ESPECIALIDAD(1:1) CONVERTING
004910               "abcdefghijklmnopqrstuvwxyz" TO
004920               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004930*==============================================================
004940* MONTA-NOMBRE-COMPLETO JUNTA NOMBRE E APELLIDO (JA
004950* NORMALIZADOS) SEPARADOS POR UM BRANCO, SEM DEIXAR BRANCO
004960* SOBRANDO NA JUNCAO QUANDO UM DOS DOIS VEM EM BRANCO -
004970* EQUIVALE AO NOME COMPLETO USADO NA TELA DE CONSULTA DO
004980* CADASTRO COMERCIAL (OS-2761).
004990*==============================================================
005000* SO ENTRA NA LINHA DE REJEICAO (DET-REJ-NOME) - UM REGISTRO
005010* VALIDO NAO PRECISA DE NOME COMPLETO, POIS O ARQUIVO DE SAIDA
005020* JA TEM NOMBRE E APELLIDO SEPARADOS.
005030 MONTA-NOMBRE-COMPLETO.
005040        MOVE SPACES TO WS-NOMBRE-COMPLETO.
005050        IF ENT-NOMBRE EQUAL SPACES
005060               MOVE ENT-APELLIDO TO WS-NOMBRE-COMPLETO
005070        ELSE IF ENT-APELLIDO EQUAL SPACES
005080               MOVE ENT-NOMBRE TO WS-NOMBRE-COMPLETO
005090        ELSE
005100               STRING ENT-NOMBRE   DELIMITED BY SPACE
005110                      " "          DELIMITED BY SIZE
005120                      ENT-APELLIDO DELIMITED BY SPACE
005130                      INTO WS-NOMBRE-COMPLETO.
005140
005150*==============================================================
005160* VALIDACAO DO REGISTRO - UMA ROTINA POR REGRA, TODAS
005170* ACUMULANDO EM MSG-ERRO (OS-1142, REVISADA EM OS-2205 E
005180* OS-2710).
005190*==============================================================
005200* ORDEM DAS VALIDACOES E SEMPRE A MESMA - ID, NOMBRE, APELLIDO,
005210* EMAIL, TELEFONO, ESPECIALIDAD E UBICACION - PRA QUE A PRIMEIRA
005220* MENSAGEM DE ERRO IMPRESSA NA REJEICAO SEJA SEMPRE A DO
005230* PRIMEIRO CAMPO COM PROBLEMA NESSA ORDEM, INDEPENDENTE DE
005240* QUANTOS CAMPOS ESTEJAM ERRADOS.
005250 VALIDA-REGISTRO.
005260        PERFORM LIMPA-ERROS.
005270        PERFORM VALIDA-ID.
005280        PERFORM VALIDA-NOMBRE.
005290        PERFORM VALIDA-APELLIDO.
005300        PERFORM VALIDA-EMAIL.
005310        PERFORM VALIDA-TELEFONO.
005320        PERFORM VALIDA-ESPECIALIDAD.
005330        PERFORM VALIDA-UBICACION.
005340
005350* ZERA O CONTADOR DE ERROS E LIMPA AS 7 POSICOES DA TABELA DE
005360* MENSAGENS ANTES DE VALIDAR UM NOVO REGISTRO - SEM ISSO, UMA
005370* MENSAGEM DE UM REGISTRO ANTERIOR PODERIA SOBRAR NA TABELA.
005380 LIMPA-ERROS.
005390        MOVE ZERO   TO WS-QTD-ERROS.
005400        MOVE SPACES TO MSG-ERRO(1).
005410        MOVE SPACES TO MSG-ERRO(2).
005420        MOVE SPACES TO MSG-ERRO(3).
005430        MOVE SPACES TO MSG-ERRO(4).
005440        MOVE SPACES TO MSG-ERRO(5).
005450        MOVE SPACES TO MSG-ERRO(6).
005460        MOVE SPACES TO MSG-ERRO(7).
005470
005480* ID E OBRIGATORIO E TEM QUE SER POSITIVO - ENT-ID E NUMERICO
005490* SEM SINAL, ENTAO "MAIOR QUE ZERO" E O MESMO QUE "PREENCHIDO E
005500* POSITIVO" (OS-1142).
005510 VALIDA-ID.
005520        IF ENT-ID EQUAL ZERO
005530               PERFORM ERRO-ID.
005540
005550 ERRO-ID.
005560        ADD 1 TO WS-QTD-ERROS.
005570        MOVE "ID IS MANDATORY AND MUST BE POSITIVE"
005580               TO MSG-ERRO(WS-QTD-ERROS).
005590
005600* NOMBRE E OBRIGATORIO, TEM QUE TER NO MINIMO 2 E NO MAXIMO 50
005610* CARACTERES (LIMITE DE TAMANHO DO PROPRIO CAMPO NO COPYBOOK).
005620 VALIDA-NOMBRE.
005630        MOVE ENT-NOMBRE TO WS-TEXTO-60.
005640        PERFORM CALCULA-TAMANHO-60.
005650        IF WS-TAMANHO EQUAL ZERO
005660               PERFORM ERRO-NOMBRE-OBRIGATORIO
005670        ELSE IF WS-TAMANHO LESS THAN 2
005680               PERFORM ERRO-NOMBRE-CURTO
005690        ELSE IF WS-TAMANHO GREATER THAN 50
005700               PERFORM ERRO-NOMBRE-LONGO.
005710
005720 ERRO-NOMBRE-OBRIGATORIO.
005730        ADD 1 TO WS-QTD-ERROS.
005740        MOVE "NOMBRE IS MANDATORY" TO MSG-ERRO(WS-QTD-ERROS).
005750
005760 ERRO-NOMBRE-CURTO.
005770        ADD 1 TO WS-QTD-ERROS.
005780        MOVE "NOMBRE MUST HAVE AT LEAST 2 CHARACTERS"
005790               TO MSG-ERRO(WS-QTD-ERROS).
005800
005810 ERRO-NOMBRE-LONGO.
005820        ADD 1 TO WS-QTD-ERROS.
005830        MOVE "NOMBRE MUST NOT EXCEED 50 CHARACTERS"
005840               TO MSG-ERRO(WS-QTD-ERROS).
005850
005860* MESMAS TRES REGRAS DO NOMBRE (OBRIGATORIO, MINIMO 2, MAXIMO
005870* 50), APLICADAS AO APELLIDO.
005880 VALIDA-APELLIDO.
005890        MOVE ENT-APELLIDO TO WS-TEXTO-60.
005900        PERFORM CALCULA-TAMANHO-60.
005910        IF WS-TAMANHO EQUAL ZERO
005920               PERFORM ERRO-APELLIDO-OBRIGATORIO
005930        ELSE IF WS-TAMANHO LESS THAN 2
005940               PERFORM ERRO-APELLIDO-CURTO
005950        ELSE IF WS-TAMANHO GREATER THAN 50
005960               PERFORM ERRO-APELLIDO-LONGO.
005970
005980 ERRO-APELLIDO-OBRIGATORIO.
005990        ADD 1 TO WS-QTD-ERROS.
006000        MOVE "APELLIDO IS MANDATORY" TO MSG-ERRO(WS-QTD-ERROS).
006010
006020 ERRO-APELLIDO-CURTO.
006030        ADD 1 TO WS-QTD-ERROS.
006040        MOVE "APELLIDO MUST HAVE AT LEAST 2 CHARACTERS"
006050               TO MSG-ERRO(WS-QTD-ERROS).
006060
006070 ERRO-APELLIDO-LONGO.
006080        ADD 1 TO WS-QTD-ERROS.
006090        MOVE "APELLIDO MUST NOT EXCEED 50 CHARACTERS"
006100               TO MSG-ERRO(WS-QTD-ERROS).
006110
006120* CALCULA-TAMANHO-60 PERCORRE O BUFFER DE 60 POSICOES DE
006130* TRAS PARA FRENTE ATE ACHAR O PRIMEIRO CARACTER DIFERENTE
006140* DE BRANCO, DA MESMA FORMA QUE O DIGITO VERIFICADOR E
006150* CALCULADO POSICAO A POSICAO (OS-1142). O LACO PARA NO
006160* PRIMEIRO CARACTER NAO BRANCO ENCONTRADO (CLAUSULA
006170* "OR WS-TAMANHO NOT EQUAL ZERO" DO PERFORM) - NAO PRECISA
006180* VARRER AS 60 POSICOES SE O CAMPO FOR CURTO.
006190 CALCULA-TAMANHO-60.
006200        MOVE ZERO TO WS-TAMANHO.
006210        PERFORM ACHA-TAMANHO-60-PASSO
006220               VARYING WS-IDX FROM 60 BY -1
006230               UNTIL WS-IDX EQUAL ZERO
006240                  OR WS-TAMANHO NOT EQUAL ZERO.
006250
006260 ACHA-TAMANHO-60-PASSO.
006270        IF WS-CAR-60(WS-IDX) NOT EQUAL SPACE
006280               MOVE WS-IDX TO WS-TAMANHO.
006290
006300* MESMA TECNICA DE CALCULA-TAMANHO-60, EM BUFFER DE 15
006310* POSICOES, PARA O TELEFONE.
006320 CALCULA-TAMANHO-15.
006330        MOVE ZERO TO WS-TAMANHO.
006340        PERFORM ACHA-TAMANHO-15-PASSO
006350               VARYING WS-IDX FROM 15 BY -1
006360               UNTIL WS-IDX EQUAL ZERO
006370                  OR WS-TAMANHO NOT EQUAL ZERO.
006380
006390 ACHA-TAMANHO-15-PASSO.
006400        IF WS-CAR-15(WS-IDX) NOT EQUAL SPACE
006410               MOVE WS-IDX TO WS-TAMANHO.
006420
006430* VALIDACAO DO EMAIL: OBRIGATORIO, SEM BRANCO EMBUTIDO, UM
006440* UNICO "@" NAO NA PRIMEIRA NEM NA ULTIMA POSICAO, E COM UM
006450* "." APOS O "@" SEGUIDO DE AO MENOS 2 CARACTERES (OS-2490).
006460 VALIDA-EMAIL.
006470        MOVE ENT-EMAIL TO WS-TEXTO-60.
006480        PERFORM CALCULA-TAMANHO-60.
006490        IF WS-TAMANHO EQUAL ZERO
006500               PERFORM ERRO-EMAIL
006510        ELSE
006520               PERFORM EXAMINA-EMAIL.
006530
006540* VARRE O CAMPO INTEIRO UMA VEZ, CONTANDO ARROBAS E BRANCOS E
006550* GUARDANDO A POSICAO DO PRIMEIRO PONTO QUE VEM DEPOIS DO
006560* ARROBA (O DOMINIO PODE TER MAIS DE UM PONTO, MAS O QUE
006570* IMPORTA PRA ACHAR O TLD E O ULTIMO - POR ISSO A CONDICAO
006580* "WS-IDX GREATER THAN WS-POS-ARROBA" ABAIXO ATUALIZA
006590* WS-POS-PONTO A CADA PONTO NOVO ENCONTRADO).
006600 EXAMINA-EMAIL.
006610        MOVE ZERO TO WS-POS-ARROBA.
006620        MOVE ZERO TO WS-QTD-ARROBA.
006630        MOVE ZERO TO WS-POS-PONTO.
006640        MOVE ZERO TO WS-QTD-BRANCO.
006650        PERFORM EXAMINA-EMAIL-PASSO
006660               VARYING WS-IDX FROM 1 BY 1
006670               UNTIL WS-IDX GREATER THAN WS-TAMANHO.
006680        PERFORM AVALIA-EMAIL.
006690
006700 EXAMINA-EMAIL-PASSO.
006710        IF WS-CAR-60(WS-IDX) EQUAL "@"
006720               ADD 1 TO WS-QTD-ARROBA
006730               MOVE WS-IDX TO WS-POS-ARROBA.
006740        IF WS-CAR-60(WS-IDX) EQUAL SPACE
006750               ADD 1 TO WS-QTD-BRANCO.
006760        IF WS-CAR-60(WS-IDX) EQUAL "."
006770           AND WS-POS-ARROBA GREATER THAN ZERO
006780           AND WS-IDX GREATER THAN WS-POS-ARROBA
006790               MOVE WS-IDX TO WS-POS-PONTO.
006800
006810* DECIDE SE O E-MAIL E VALIDO, UMA CONDICAO POR VEZ, NA ORDEM:
006820* SEM BRANCO EMBUTIDO, EXATAMENTE UM ARROBA, ARROBA NAO PODE
006830* SER A PRIMEIRA NEM A ULTIMA POSICAO, TEM QUE TER PONTO DEPOIS
006840* DO ARROBA, E O TLD (DO PONTO AO FIM) TEM QUE TER NO MINIMO 2
006850* POSICOES E SER TODO LETRA (OS-2490, REVISADA NA OS-2761 PARA
006860* EXIGIR LETRA E NAO SO TAMANHO).
006870 AVALIA-EMAIL.
006880        SUBTRACT WS-POS-PONTO FROM WS-TAMANHO GIVING WS-QTD-TLD.
006890        IF WS-QTD-BRANCO GREATER THAN ZERO
006900               PERFORM ERRO-EMAIL
006910        ELSE IF WS-QTD-ARROBA NOT EQUAL 1
006920               PERFORM ERRO-EMAIL
006930        ELSE IF WS-POS-ARROBA EQUAL 1
006940               PERFORM ERRO-EMAIL
006950        ELSE IF WS-POS-ARROBA EQUAL WS-TAMANHO
006960               PERFORM ERRO-EMAIL
006970        ELSE IF WS-POS-PONTO EQUAL ZERO
006980               PERFORM ERRO-EMAIL
006990        ELSE IF WS-QTD-TLD LESS THAN 2
007000               PERFORM ERRO-EMAIL
007010        ELSE
007020               PERFORM EXAMINA-TLD
007030               IF WS-QTD-ALFA NOT EQUAL WS-QTD-TLD
007040                      PERFORM ERRO-EMAIL.
007050
007060 ERRO-EMAIL.
007070        ADD 1 TO WS-QTD-ERROS.
007080        MOVE "EMAIL MUST BE A VALID EMAIL ADDRESS"
007090               TO MSG-ERRO(WS-QTD-ERROS).
007100
007110* EXAMINA-TLD CONTA, DO PONTO ATE O FIM DO CAMPO, QUANTAS
007120* POSICOES SAO LETRAS MINUSCULAS (O E-MAIL JA VEM EM
007130* MINUSCULAS DA NORMALIZACAO) - SE A CONTAGEM NAO BATER COM O
007140* TAMANHO DO TLD, ALGUMA POSICAO NAO E LETRA (OS-2761). ANTES
007150* DESTA OS-2761, A VALIDACAO SO CONFERIA O TAMANHO DO TLD E
007160* "USUARIO@DOMINIO.12" PASSAVA COMO VALIDO.
007170 EXAMINA-TLD.
007180        MOVE ZERO TO WS-QTD-ALFA.
007190        PERFORM EXAMINA-TLD-PASSO
007200               VARYING WS-IDX FROM WS-POS-PONTO BY 1
007210               UNTIL WS-IDX GREATER THAN WS-TAMANHO.
007220
007230 EXAMINA-TLD-PASSO.
007240        IF WS-CAR-60(WS-IDX) GREATER THAN OR EQUAL "a"
007250           AND WS-CAR-60(WS-IDX) LESS THAN OR EQUAL "z"
007260               ADD 1 TO WS-QTD-ALFA.
007270
007280* VALIDACAO DO TELEFONO: OBRIGATORIO E COM EXATAMENTE 9
007290* DIGITOS NUMERICOS (OS-2710). ANTES DESTA OS-2710 O TELEFONE
007300* SO PRECISAVA ESTAR PREENCHIDO, O QUE DEIXAVA PASSAR QUALQUER
007310* TEXTO - FOI A MASSA DE TESTE DO ASSGER01 (QUE GERA TELEFONE
007320* COM PREFIXO "600-" DE PROPOSITO) QUE EXPOS A FALTA DESSA
007330* REGRA.
007340 VALIDA-TELEFONO.
007350        MOVE ENT-TELEFONO TO WS-TEXTO-15.
007360        PERFORM CALCULA-TAMANHO-15.
007370        IF WS-TAMANHO EQUAL ZERO
007380               PERFORM ERRO-TELEFONO
007390        ELSE IF WS-TAMANHO NOT EQUAL 9
007400               PERFORM ERRO-TELEFONO
007410        ELSE
007420               PERFORM EXAMINA-TELEFONO.
007430
007440 EXAMINA-TELEFONO.
007450        MOVE ZERO TO WS-QTD-DIGITOS.
007460        PERFORM EXAMINA-TELEFONO-PASSO
007470               VARYING WS-IDX FROM 1 BY 1
007480               UNTIL WS-IDX GREATER THAN 9.
007490        IF WS-QTD-DIGITOS NOT EQUAL 9
007500               PERFORM ERRO-TELEFONO.
007510
007520 EXAMINA-TELEFONO-PASSO.
007530        IF WS-CAR-15(WS-IDX) GREATER THAN OR EQUAL "0"
007540           AND WS-CAR-15(WS-IDX) LESS THAN OR EQUAL "9"
007550               ADD 1 TO WS-QTD-DIGITOS.
007560
007570* ESPECIALIDAD SO PRECISA ESTAR PREENCHIDA - NAO HA LISTA FIXA
007580* DE ESPECIALIDADES VALIDAS NESTE PROGRAMA (A LISTA FIXA DO
007590* ASSGER01 E SO PARA GERACAO DE MASSA DE TESTE, NAO PARA
007600* VALIDACAO DO CADASTRO REAL).
007610 VALIDA-ESPECIALIDAD.
007620        IF ENT-ESPECIALIDAD EQUAL SPACES
007630               PERFORM ERRO-ESPECIALIDAD.
007640
007650 ERRO-ESPECIALIDAD.
007660        ADD 1 TO WS-QTD-ERROS.
007670        MOVE "ESPECIALIDAD IS MANDATORY"
007680               TO MSG-ERRO(WS-QTD-ERROS).
007690
007700* MESMA REGRA DA ESPECIALIDAD, APLICADA A UBICACION.
007710 VALIDA-UBICACION.
007720        IF ENT-UBICACION EQUAL SPACES
007730               PERFORM ERRO-UBICACION.
007740
007750 ERRO-UBICACION.
007760        ADD 1 TO WS-QTD-ERROS.
007770        MOVE "UBICACION IS MANDATORY"
007780               TO MSG-ERRO(WS-QTD-ERROS).
007790
007800*==============================================================
007810* GRAVACAO DO REGISTRO VALIDADO NO NOVO ARQUIVO MESTRE,
007820* MANTENDO A ORDEM DE LEITURA (OS-1142).
007830*==============================================================
007840* CAMPO A CAMPO, SEM MOVE CORRESPONDING - O COPYBOOK E O MESMO
007850* DOS DOIS LADOS, MAS OS PREFIXOS DIFERENTES (ENT-/SAI-) EXIGEM
007860* A MOVIMENTACAO EXPLICITA.
007870 GRAVA-VALIDO.
007880        MOVE ENT-ID            TO SAI-ID.
007890        MOVE ENT-NOMBRE        TO SAI-NOMBRE.
007900        MOVE ENT-APELLIDO      TO SAI-APELLIDO.
007910        MOVE ENT-EMAIL         TO SAI-EMAIL.
007920        MOVE ENT-TELEFONO      TO SAI-TELEFONO.
007930        MOVE ENT-ESPECIALIDAD  TO SAI-ESPECIALIDAD.
007940        MOVE ENT-UBICACION     TO SAI-UBICACION.
007950        WRITE REG-SAI.
007960
007970*==============================================================
007980* ESTATISTICA POR ESPECIALIDADE - BUSCA RECURSIVA NA TABELA,
007990* NOS MOLDES DA BUSCA DE ESTADO USADA NOS RELATORIOS DE
008000* CLIENTES (OS-1233).
008010*==============================================================
008020* RECOMECA A BUSCA SEMPRE DO INDICE 1 - A TABELA TEM NO MAXIMO
008030* 20 ENTRADAS (SETE ESPECIALIDADES EM USO HOJE), ENTAO A BUSCA
008040* LINEAR NAO PESA NO DESEMPENHO.
008050 ACUMULA-ESTATISTICA.
008060        MOVE ZERO TO WS-IDX-ESTAT.
008070        PERFORM PROCURA-ESTATISTICA.
008080
008090* PROCURA A ESPECIALIDADE NA TABELA; SE PASSAR DO FIM (NENHUMA
008100* ENTRADA IGUAL ACHADA) CRIA UMA NOVA ENTRADA; SE ACHAR IGUAL,
008110* SO SOMA NO CONTADOR DAQUELA ENTRADA. A RECURSAO (PERFORM DO
008120* PROPRIO PARAGRAFO) AVANCA O INDICE UMA POSICAO POR CHAMADA.
008130 PROCURA-ESTATISTICA.
008140        ADD 1 TO WS-IDX-ESTAT.
008150        IF WS-IDX-ESTAT GREATER THAN WS-QTD-ESPECIALIDADES
008160               PERFORM NOVA-ESTATISTICA
008170        ELSE IF ESTAT-ESPECIALIDADE(WS-IDX-ESTAT)
008180                NOT EQUAL ENT-ESPECIALIDAD
008190               PERFORM PROCURA-ESTATISTICA
008200        ELSE
008210               ADD 1 TO ESTAT-CONTADOR(WS-IDX-ESTAT).
008220
008230* ESPECIALIDADE NOVA - OCUPA A PROXIMA POSICAO LIVRE DA TABELA
008240* E COMECA O CONTADOR DELA EM 1 (O REGISTRO ATUAL JA CONTA).
008250 NOVA-ESTATISTICA.
008260        ADD 1 TO WS-QTD-ESPECIALIDADES.
008270        MOVE ENT-ESPECIALIDAD
008280               TO ESTAT-ESPECIALIDADE(WS-QTD-ESPECIALIDADES).
008290        MOVE 1 TO ESTAT-CONTADOR(WS-QTD-ESPECIALIDADES).
008300
008310* A ESPECIALIDADE JA VEM NORMALIZADA (NORMALIZA-ESPECIALIDAD)
008320* ENTAO A COMPARACAO COM O LITERAL CANONICO E DIRETA
008330* (OS-1890). O LITERAL TEM QUE VIR ACENTUADO EXATAMENTE IGUAL
008340* AO CADASTRO REAL, POIS A COMPARACAO E DE IGUALDADE DE STRING,
008350* NAO DE CONTEUDO "PARECIDO" - CORRIGIDO EM OS-2772 (ESTAVA
008360* GRAVADO SEM ACENTO, O QUE SO NAO DAVA PROBLEMA PORQUE A
008370* UNICA FONTE DE CARGA USADA ATE ENTAO ERA O ASSGER01, QUE
008380* TAMBEM GRAVAVA SEM ACENTO).
008390 VERIFICA-TECNOLOGIA.
008400        IF ENT-ESPECIALIDAD EQUAL "Tecnología"
008410               ADD 1 TO WS-QTD-TECNOLOGIA.
008420
008430*==============================================================
008440* ORDENACAO ASCENDENTE DA TABELA DE ESTATISTICA POR NOME DE
008450* ESPECIALIDADE (METODO DA BOLHA) - OS-1233.
008460*==============================================================
008470* SO ENTRA NO LACO SE HOUVER MAIS DE UMA ESPECIALIDADE - COM
008480* ZERO OU UMA ENTRADA NA TABELA NAO HA NADA PARA ORDENAR.
008490 ORDENA-ESTATISTICA.
008500        IF WS-QTD-ESPECIALIDADES GREATER THAN 1
008510               PERFORM ORDENA-PASSADA
008520                  VARYING WS-IDX FROM 1 BY 1
008530                  UNTIL WS-IDX NOT LESS THAN
008540                     WS-QTD-ESPECIALIDADES.
008550
008560* UMA PASSADA DO METODO DA BOLHA - A CADA PASSADA O LIMITE
008570* DIMINUI EM 1, POIS A MAIOR ENTRADA JA RESTANTE VAI SE
008580* ACOMODANDO NO FINAL DA TABELA.
008590 ORDENA-PASSADA.
008600        COMPUTE WS-LIMITE = WS-QTD-ESPECIALIDADES - WS-IDX.
008610        PERFORM ORDENA-COMPARA
008620               VARYING WS-IDX-ESTAT FROM 1 BY 1
008630               UNTIL WS-IDX-ESTAT GREATER THAN WS-LIMITE.
008640
008650* COMPARA DUAS ENTRADAS VIZINHAS E MANDA TROCAR SE ESTIVEREM
008660* FORA DE ORDEM ALFABETICA.
008670 ORDENA-COMPARA.
008680        IF ESTAT-ESPECIALIDADE(WS-IDX-ESTAT) GREATER THAN
008690           ESTAT-ESPECIALIDADE(WS-IDX-ESTAT + 1)
008700               PERFORM ORDENA-TROCA.
008710
008720* TROCA AS DUAS ENTRADAS VIZINHAS DE LUGAR, USANDO OS CAMPOS
008730* WS-SWAP-ESPEC E WS-SWAP-CONTADOR COMO GUARDA TEMPORARIA.
008740 ORDENA-TROCA.
008750        MOVE ESTAT-ESPECIALIDADE(WS-IDX-ESTAT) TO WS-SWAP-ESPEC.
008760        MOVE ESTAT-CONTADOR(WS-IDX-ESTAT)  TO WS-SWAP-CONTADOR.
008770        MOVE ESTAT-ESPECIALIDADE(WS-IDX-ESTAT + 1)
008780               TO ESTAT-ESPECIALIDADE(WS-IDX-ESTAT).
008790        MOVE ESTAT-CONTADOR(WS-IDX-ESTAT + 1)
008800               TO ESTAT-CONTADOR(WS-IDX-ESTAT).
008810        MOVE WS-SWAP-ESPEC    TO
008820           ESTAT-ESPECIALIDADE(WS-IDX-ESTAT + 1).
008830        MOVE WS-SWAP-CONTADOR TO ESTAT-CONTADOR(WS-IDX-ESTAT + 1).
008840
008850*==============================================================
008860* ROTINAS DE IMPRESSAO DO RELATORIO DE PROCESSAMENTO
008870*==============================================================
008880* BANNER DE ABERTURA - LINHA DE TRACOS, TITULO CENTRALIZADO E
008890* OUTRA LINHA DE TRACOS, NO TOPO DE UMA NOVA PAGINA
008900* (TOP-OF-FORM).
008910 IMPRIME-BANNER-INICIO.
008920        MOVE SPACES TO REG-REL.
008930        WRITE REG-REL FROM LINHA-TRACOS
008940           AFTER ADVANCING TOP-OF-FORM.
008950        MOVE SPACES TO MSG-TEXTO.
008960        MOVE "PROCESSAMENTO DO CADASTRO DE ASESORES" TO MSG-TEXTO.
008970        WRITE REG-REL FROM LINHA-MSG AFTER ADVANCING 1 LINE.
008980        WRITE REG-REL FROM LINHA-TRACOS AFTER ADVANCING 1 LINE.
008990
009000* AVISO DE QUE O ARQUIVO DE ENTRADA NAO FOI ENCONTRADO E UMA
009010* MASSA DE TESTE SERA GERADA (OS-1639) - FICA REGISTRADO NO
009020* RELATORIO PARA QUE QUEM FOR LER O RESULTADO SAIBA QUE OS
009030* DADOS PROCESSADOS NAO SAO O CADASTRO REAL.
009040 IMPRIME-AVISO-GERACAO.
009050        MOVE SPACES TO MSG-TEXTO.
009060        MOVE "ARQUIVO DE ENTRADA NAO ENCONTRADO - GERANDO MASSA"
009070 -          " DE TESTE"
009080               TO MSG-TEXTO.
009090        WRITE REG-REL FROM LINHA-MSG AFTER ADVANCING 1 LINE.
009100
009110* AVISO DE ABORTO QUANDO NEM APOS CHAMAR O GERADOR FOI POSSIVEL
009120* ABRIR O ARQUIVO DE ENTRADA (OS-1639) - SITUACAO RARA, MAS JA
009130* ACONTECEU NUM AMBIENTE DE TESTE COM O DISCO CHEIO.
009140 IMPRIME-AVISO-ABORTO.
009150        MOVE SPACES TO MSG-TEXTO.
009160        MOVE "NAO FOI POSSIVEL CRIAR O ARQUIVO DE ENTRADA -"
009170 -          " ABORTADO"
009180               TO MSG-TEXTO.
009190        WRITE REG-REL FROM LINHA-MSG AFTER ADVANCING 1 LINE.
009200
009210* AVISO DE ARQUIVO VAZIO (SO TEM O CABECALHO, NENHUM REGISTRO
009220* DE DADO) - O PROCESSAMENTO E INTERROMPIDO LOGO DEPOIS, SEM
009230* PASSAR PELOS PASSOS 2 E 3 NEM PELOS BLOCOS FINAIS.
009240 IMPRIME-AVISO-VAZIO.
009250        MOVE SPACES TO MSG-TEXTO.
009260        MOVE "NENHUM REGISTRO FOI LIDO - PROCESSAMENTO"
009270 -          " INTERROMPIDO"
009280               TO MSG-TEXTO.
009290        WRITE REG-REL FROM LINHA-MSG AFTER ADVANCING 2 LINES.
009300
009310* TITULO DO PASSO 1 - LEITURA.
009320 IMPRIME-PASSO-LEITURA-TITULO.
009330        MOVE SPACES TO MSG-TEXTO.
009340        MOVE "PASSO 1 - LEITURA DO CADASTRO DE ENTRADA"
009350           TO MSG-TEXTO.
009360        WRITE REG-REL FROM LINHA-MSG AFTER ADVANCING 2 LINES.
009370
009380* TOTAL DO PASSO 1 - QUANTOS REGISTROS FORAM LIDOS DO ARQUIVO
009390* DE ENTRADA (SEM CONTAR O CABECALHO).
009400 IMPRIME-PASSO-LEITURA-TOTAL.
009410        MOVE SPACES TO DET-CONTAGEM.
009420        MOVE "REGISTROS LIDOS........................."
009430           TO DET-ROTULO.
009440        MOVE WS-QTD-LIDOS TO DET-VALOR.
009450        WRITE REG-REL FROM DET-CONTAGEM AFTER ADVANCING 1 LINE.
009460
009470* TITULO DO PASSO 2 - NORMALIZACAO E VALIDACAO.
009480 IMPRIME-PASSO-VALIDACAO-TITULO.
009490        MOVE SPACES TO MSG-TEXTO.
009500        MOVE "PASSO 2 - NORMALIZACAO E VALIDACAO" TO MSG-TEXTO.
009510        WRITE REG-REL FROM LINHA-MSG AFTER ADVANCING 2 LINES.
009520
009530* TOTAIS DO PASSO 2 - QUANTOS REGISTROS FICARAM VALIDOS E
009540* QUANTOS INVALIDOS (AS DUAS QUANTIDADES SOMADAS TEM QUE DAR
009550* IGUAL A WS-QTD-LIDOS).
009560 IMPRIME-PASSO-VALIDACAO-TOTAL.
009570        MOVE SPACES TO DET-CONTAGEM.
009580        MOVE "REGISTROS VALIDOS........................"
009590           TO DET-ROTULO.
009600        MOVE WS-QTD-VALIDOS TO DET-VALOR.
009610        WRITE REG-REL FROM DET-CONTAGEM AFTER ADVANCING 1 LINE.
009620        MOVE SPACES TO DET-CONTAGEM.
009630        MOVE "REGISTROS INVALIDOS......................"
009640           TO DET-ROTULO.
009650        MOVE WS-QTD-INVALIDOS TO DET-VALOR.
009660        WRITE REG-REL FROM DET-CONTAGEM AFTER ADVANCING 1 LINE.
009670
009680* UMA LINHA DE REJEICAO POR REGISTRO INVALIDO, COM O ID, O NOME
009690* COMPLETO (OS-2761) E A PRIMEIRA MENSAGEM DE ERRO; AS DEMAIS
009700* MENSAGENS (QUANDO HOUVER MAIS DE UMA) SAO IMPRESSAS EM LINHAS
009710* DE CONTINUACAO, NOS MOLDES DO IMPED/IMPERRO DO RELATORIO DE
009720* CLIENTES (OS-1142).
009730 IMPRIME-REJEICAO.
009740        MOVE SPACES TO DET-REJEICAO.
009750        MOVE ENT-ID TO DET-REJ-ID.
009760        MOVE WS-NOMBRE-COMPLETO TO DET-REJ-NOME.
009770        MOVE 1 TO WS-IDX-ERRO.
009780        MOVE MSG-ERRO(WS-IDX-ERRO) TO DET-REJ-ERRO.
009790        WRITE REG-REL FROM DET-REJEICAO AFTER ADVANCING 1 LINE.
009800        IF WS-QTD-ERROS GREATER THAN 1
009810               PERFORM IMPRIME-REJEICAO-CONT.
009820
009830* LINHA(S) DE CONTINUACAO DA REJEICAO - RECURSIVA, UMA CHAMADA
009840* POR MENSAGEM DE ERRO ALEM DA PRIMEIRA.
009850 IMPRIME-REJEICAO-CONT.
009860        ADD 1 TO WS-IDX-ERRO.
009870        MOVE SPACES TO DET-REJ-CONT.
009880        MOVE MSG-ERRO(WS-IDX-ERRO) TO DET-REJCONT-ERRO.
009890        WRITE REG-REL FROM DET-REJ-CONT AFTER ADVANCING 1 LINE.
009900        IF WS-IDX-ERRO LESS THAN WS-QTD-ERROS
009910               PERFORM IMPRIME-REJEICAO-CONT.
009920
009930* TITULO E TOTAL DO PASSO 3 - GRAVACAO. O TOTAL GRAVADO E
009940* SEMPRE IGUAL A WS-QTD-VALIDOS, POIS TODO REGISTRO VALIDO E
009950* GRAVADO E NENHUM INVALIDO E.
009960 IMPRIME-PASSO-GRAVACAO.
009970        MOVE SPACES TO MSG-TEXTO.
009980        MOVE "PASSO 3 - GRAVACAO DO CADASTRO DE SAIDA"
009990           TO MSG-TEXTO.
010000        WRITE REG-REL FROM LINHA-MSG AFTER ADVANCING 2 LINES.
010010        MOVE SPACES TO DET-CONTAGEM.
010020        MOVE "REGISTROS GRAVADOS......................."
010030           TO DET-ROTULO.
010040        MOVE WS-QTD-VALIDOS TO DET-VALOR.
010050        WRITE REG-REL FROM DET-CONTAGEM AFTER ADVANCING 1 LINE.
010060
010070* ROTINA AUXILIAR DE IMPRESSAO DE UMA LINHA DE ESTATISTICA,
010080* CHAMADA DE DENTRO DA FAIXA 3000-3900 (NAO FAZ PARTE DELA
010090* PARA NAO SER EXECUTADA EM SEQUENCIA PELO PERFORM...THRU) -
010100* OS-2756.
010110 IMPRIME-ESPECIALIDADE-PASSO.
010120        MOVE SPACES TO DET-ESPECIALIDADE.
010130        MOVE ESTAT-ESPECIALIDADE(WS-IDX-ESTAT) TO DET-ESPEC-NOME.
010140        MOVE ESTAT-CONTADOR(WS-IDX-ESTAT)      TO DET-ESPEC-QTD.
010150        WRITE REG-REL FROM DET-ESPECIALIDADE
010160           AFTER ADVANCING 1 LINE.
010170
010180*==============================================================
010190* FAIXA NUMERADA 3000-3900 - BLOCOS FINAIS DO RELATORIO
010200* (RESUMO GERAL, CONTAGEM POR ESPECIALIDADE E FILTRO DE
010210* DEMONSTRACAO), PERCORRIDA DE UMA SO VEZ POR "PERFORM
010220* 3000-IMPRIME-RESUMO-GERAL THRU 3900-IMPRIME-FILTRO-DEMO-
010230* EXIT" (PADRAO DE FAIXA DO CPD) - OS-2756.
010240*==============================================================
010250* RESUMO GERAL - TOTAL DE ASESORES VALIDOS E QUANTIDADE DE
010255* ESPECIALIDADES DISTINTAS ENCONTRADAS (OS-1233).
010260 3000-IMPRIME-RESUMO-GERAL.
010270        MOVE SPACES TO MSG-TEXTO.
010280        MOVE "RESUMO GERAL" TO MSG-TEXTO.
010290        WRITE REG-REL FROM LINHA-MSG AFTER ADVANCING 2 LINES.
010300        MOVE SPACES TO DET-CONTAGEM.
010310        MOVE "TOTAL DE ASESORES VALIDOS..............."
010320           TO DET-ROTULO.
010330        MOVE WS-QTD-VALIDOS TO DET-VALOR.
010340        WRITE REG-REL FROM DET-CONTAGEM AFTER ADVANCING 1 LINE.
010350        MOVE SPACES TO DET-CONTAGEM.
010360        MOVE "ESPECIALIDADES DISTINTAS................"
010370           TO DET-ROTULO.
010380        MOVE WS-QTD-ESPECIALIDADES TO DET-VALOR.
010390        WRITE REG-REL FROM DET-CONTAGEM AFTER ADVANCING 1 LINE.
010400
010410* BLOCO DE CONTAGEM POR ESPECIALIDADE - UMA LINHA POR ENTRADA
010420* DA TABELA-ESTATISTICA, JA EM ORDEM ALFABETICA (ORDENA-
010430* ESTATISTICA FOI CHAMADA ANTES DESTA FAIXA, EM PGM-ASSPRC01).
010440 3100-IMPRIME-BLOCO-ESPECIALIDADE.
010450        MOVE SPACES TO MSG-TEXTO.
010460        MOVE "ASESORES POR ESPECIALIDAD" TO MSG-TEXTO.
010470        WRITE REG-REL FROM LINHA-MSG AFTER ADVANCING 2 LINES.
010480        PERFORM IMPRIME-ESPECIALIDADE-PASSO
010490               VARYING WS-IDX-ESTAT FROM 1 BY 1
010500               UNTIL WS-IDX-ESTAT GREATER THAN
010510                  WS-QTD-ESPECIALIDADES.
010520
010530* FILTRO DE DEMONSTRACAO - PEDIDO ORIGINAL DA GERENCIA
010540* COMERCIAL (OS-1890) ERA SO A CONTAGEM DE TECNOLOGIA; A
010550* CONTAGEM DE GRUPOS DE ESPECIALIDADE FOI ACRESCENTADA NA
010560* OS-2772 PARA O BLOCO FICAR COM AS DUAS CONTAGENS PREVISTAS NO
010570* LEIAUTE DO RELATORIO, E NAO SO A PRIMEIRA.
010580 3900-IMPRIME-FILTRO-DEMO.
010590        MOVE SPACES TO MSG-TEXTO.
010600        MOVE "FILTRO DE DEMONSTRACAO - ESPECIALIDAD TECNOLOGIA"
010610               TO MSG-TEXTO.
010620        WRITE REG-REL FROM LINHA-MSG AFTER ADVANCING 2 LINES.
010630        MOVE SPACES TO DET-CONTAGEM.
010640        MOVE "ASESORES EN TECNOLOGIA..................."
010650           TO DET-ROTULO.
010660        MOVE WS-QTD-TECNOLOGIA TO DET-VALOR.
010670        WRITE REG-REL FROM DET-CONTAGEM AFTER ADVANCING 1 LINE.
010680* SEGUNDA CONTAGEM DO FILTRO DE DEMONSTRACAO (OS-2772) - O
010690* MESMO VALOR JA SAI NO RESUMO GERAL (3000-IMPRIME-RESUMO-
010700* GERAL), MAS O LEIAUTE DO RELATORIO PEDE QUE ELE TAMBEM SAIA
010710* AQUI, JUNTO DA CONTAGEM DE TECNOLOGIA.
010720        MOVE SPACES TO DET-CONTAGEM.
010730        MOVE "ESPECIALIDADES DISTINTAS................"
010740           TO DET-ROTULO.
010750        MOVE WS-QTD-ESPECIALIDADES TO DET-VALOR.
010760        WRITE REG-REL FROM DET-CONTAGEM AFTER ADVANCING 1 LINE.
010770
010780* FIM DA FAIXA 3000-3900 - PARAGRAFO VAZIO, SO MARCA O LIMITE
010790* DO PERFORM...THRU (PADRAO DE FAIXA DO CPD) - OS-2756.
010800 3900-IMPRIME-FILTRO-DEMO-EXIT.
010810        EXIT.
010820
010830* BANNER DE FECHAMENTO DO RELATORIO - SIMETRICO AO DE ABERTURA.
010840 IMPRIME-BANNER-FIM.
010850        MOVE SPACES TO MSG-TEXTO.
010860        WRITE REG-REL FROM LINHA-TRACOS AFTER ADVANCING 2 LINES.
010870        MOVE "FIM DO PROCESSAMENTO DO CADASTRO DE ASESORES"
010880               TO MSG-TEXTO.
010890        WRITE REG-REL FROM LINHA-MSG AFTER ADVANCING 1 LINE.
010900        WRITE REG-REL FROM LINHA-TRACOS AFTER ADVANCING 1 LINE.
010910
010920* FECHA OS TRES ARQUIVOS NA ORDEM ENTRADA/SAIDA/RELATORIO -
010930* ULTIMA ROTINA EXECUTADA ANTES DO STOP RUN, VINDA SEMPRE DE
010940* FIM-JOB.
010950 FECHA-ARQUIVOS.
010960        CLOSE ARQ-ENTRADA
010970              ARQ-SAIDA
010980              ARQ-RELATORIO.
